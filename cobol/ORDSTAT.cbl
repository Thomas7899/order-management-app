000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ORDSTAT.
000300 AUTHOR.         K. VANWYK.
000400 INSTALLATION.   COBOL DEV CENTER.
000500 DATE-WRITTEN.   08/02/92.
000600 DATE-COMPILED.  08/02/92.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM ORDSTAT  --  ORDER REVENUE / STATUS AGGREGATION       *
001100*                                                                *
001200*  READS THE ORDER MASTER (ORDMAST) SEQUENTIALLY AND BUILDS TWO   *
001300*  TOTALS: ONE LINE PER ORD-STATUS VALUE (COUNT AND SUM OF        *
001400*  ORD-TOTAL-AMOUNT) AND ONE PERIOD-TOTAL LINE FOR ORDERS WHOSE   *
001500*  ORD-DATE FALLS WITHIN THE START/END DATE SUPPLIED ON THE       *
001600*  RUNPARM CONTROL CARD.  AN OPTIONAL STATUS FILTER ON THE SAME   *
001700*  CARD, IF NOT BLANK, RESTRICTS THE STATUS BREAKOUT TO JUST      *
001800*  THAT ONE STATUS.  MODELED ON THE SAM1V CONTROL-CARD IDIOM -    *
001900*  ONE RECORD IN A SMALL CONTROL FILE INSTEAD OF A JCL PARM.      *
002000******************************************************************
002100*
002200*-----------------------------------------------------------------
002300* CHANGE LOG
002400*-----------------------------------------------------------------
002500* DATE      BY    REQUEST    DESCRIPTION                      TAG
002600*-----------------------------------------------------------------
002700* 08/02/92  KVW   CR-0241    ORIGINAL CODING.                 CL001
002800* 09/30/94  DOK   CR-0301    ADDED PERIOD-TOTAL ACCUMULATION   CL002
002900*                            FOR THE MONTH-END REVENUE TIE-OUT CL002
003000*                            RUN.                              CL002
003100* 08/19/98  DOK   Y2K-0042  YEAR 2000 READINESS REVIEW - ORD-   CL003
003200*                            DATE IS A FOUR-DIGIT-YEAR FIELD,   CL003
003300*                            RUNPARM DATES WIDENED TO 8 BYTES   CL003
003400*                            (WERE 6) SO THEY CAN HOLD A FULL   CL003
003500*                            CENTURY.                          CL003
003600* 01/06/99  DOK   Y2K-0042  FOLLOW-UP - CONFIRMED COMPARE      CL004
003700*                            LOGIC IN 700-CHECK-PERIOD IS PLAIN CL004
003800*                            STRING COMPARE, NO CENTURY MATH.   CL004
003900* 05/15/01  PGE   CR-0455    ADDED OPTIONAL STATUS FILTER TO   CL005
004000*                            RUNPARM - OPS WANTED A SINGLE-     CL005
004100*                            STATUS RERUN WITHOUT EDITING THE   CL005
004200*                            TABLE.                             CL005
004300* 10/02/06  PGE   CR-0512    STATUS TABLE EXPANDED FROM 4 TO    CL006
004400*                            6 ENTRIES (PROCESSING/DELIVERED    CL006
004500*                            SPLIT OUT OF SHIPPED).             CL006
004520* 06/03/19  PGE   CR-0688    FD ORDMAST RECORD CONTAINS CLAUSE  CL007
004540*                            CORRECTED FROM 300 TO 208 - SAME   CL007
004560*                            FIX AS ORDTOT CR-0688, THIS FILE   CL007
004580*                            IS THE SAME ORDMAST, READ-ONLY     CL007
004590*                            HERE.                               CL007
004600*-----------------------------------------------------------------
004700*
004800 ENVIRONMENT DIVISION.
004900*
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.    IBM-390.
005200 OBJECT-COMPUTER.    IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800*
005900     SELECT ORDMAST     ASSIGN TO UT-S-ORDMAST
006000                        ORGANIZATION IS RELATIVE
006100                        FILE STATUS  IS WS-ORDMAST-STATUS.
006200*
006300     SELECT RUNPARM     ASSIGN TO UT-S-RUNPARM
006400                        ORGANIZATION IS LINE SEQUENTIAL
006500                        FILE STATUS  IS WS-RUNPARM-STATUS.
006600*
006700 DATA DIVISION.
006800 FILE SECTION.
006900*
007000 FD  ORDMAST
007100     RECORD CONTAINS 208 CHARACTERS
007200     DATA RECORD IS ORDER-RECORD.
007300     COPY ORDREC.
007400*
007500 FD  RUNPARM
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     DATA RECORD IS RUN-PARAMETER-RECORD.
007900 01  RUN-PARAMETER-RECORD.
008000     05  PARM-STATUS-FILTER            PIC X(10).
008100     05  PARM-START-DATE               PIC X(8).
008200     05  PARM-END-DATE                 PIC X(8).
008300     05  FILLER                        PIC X(12).
008400*
008500 WORKING-STORAGE SECTION.
008600*
008700 01  PROGRAM-INDICATOR-SWITCHES.
008800     05  WS-EOF-ORDMAST-SW             PIC X(3)  VALUE 'NO '.
008900         88  EOF-ORDMAST                        VALUE 'YES'.
009000     05  WS-STATUS-FOUND-SW            PIC X(3)  VALUE 'NO '.
009100         88  STATUS-FOUND-IN-TABLE                VALUE 'YES'.
009200     05  FILLER                        PIC X(1).
009300*
009400 01  FILE-STATUS-CODES.
009500     05  WS-ORDMAST-STATUS             PIC X(2)  VALUE SPACES.
009600     05  WS-RUNPARM-STATUS             PIC X(2)  VALUE SPACES.
009700     05  FILLER                        PIC X(1).
009800*
009900 01  WS-RUN-PARAMETERS.
010000     05  WS-PARM-STATUS-FILTER         PIC X(10) VALUE SPACES.
010100     05  WS-PARM-START-DATE            PIC X(8)  VALUE '00000000'.
010200     05  WS-PARM-END-DATE              PIC X(8)  VALUE '99999999'.
010300     05  FILLER                        PIC X(1).
010310*
010320*  NUMERIC VIEW OF THE TWO PARM DATES SO 700-CHECK-PERIOD CAN
010330*  COMPARE ORD-DATE AGAINST THEM WITH A NUMERIC TEST RATHER
010340*  THAN RELYING ON ZONED-ALPHANUMERIC COLLATING SEQUENCE.
010350 01  WS-RUN-PARAMETERS-NUM REDEFINES WS-RUN-PARAMETERS.
010360     05  FILLER                        PIC X(10).
010370     05  WS-PARM-START-DATE-NUM        PIC 9(8).
010380     05  WS-PARM-END-DATE-NUM          PIC 9(8).
010390     05  FILLER                        PIC X(1).
010400*
010500 01  WS-ORD-DATE-WORK.
010600     05  WS-ORD-DATE-8                  PIC X(8).
010700     05  WS-ORD-DATE-8-NUM REDEFINES WS-ORD-DATE-8 PIC 9(8).
010800     05  FILLER                        PIC X(1).
010900*
011000*  SIX FIXED ENTRIES - ONE PER ORD-STATUS 88-LEVEL VALUE.  BUILT
011100*  AT STARTUP, NOT LOADED FROM A FILE, SINCE THE STATUS LIST IS
011200*  A PROGRAM CONSTANT (CR-0512 - SEE CHANGE LOG).
011300 01  STATUS-TOTALS-TABLE.
011400     05  STAT-TAB-ENTRY OCCURS 6 TIMES INDEXED BY STAT-TAB-IDX.
011500         10  STAT-TAB-NAME              PIC X(10).
011600         10  STAT-TAB-COUNT             PIC 9(7)   COMP-3 VALUE 0.
011700         10  STAT-TAB-AMOUNT            PIC S9(10)V99 COMP-3 VALUE 0.
011800     05  FILLER                        PIC X(1).
011900*
012000 01  WS-PERIOD-TOTALS.
012100     05  WS-PERIOD-COUNT                PIC 9(7)   COMP-3 VALUE 0.
012200     05  WS-PERIOD-AMOUNT               PIC S9(10)V99 COMP-3 VALUE 0.
012300     05  FILLER                        PIC X(1).
012400*
012500 01  WS-ACCUMULATORS.
012600     05  WS-ORDERS-READ-CTR             PIC 9(7)   COMP VALUE 0.
012700     05  WS-STATUS-REJECTED-CTR         PIC 9(7)   COMP VALUE 0.
012800     05  FILLER                        PIC X(1).
012900*
013000 01  DISPLAY-LINE.
013100     05  DISP-MESSAGE                  PIC X(20).
013200     05  DISP-COUNT                    PIC ZZZ,ZZ9.
013300     05  FILLER                        PIC X(2)  VALUE SPACES.
013400     05  DISP-AMOUNT                    PIC Z,ZZZ,ZZZ,ZZ9.99-.
013500     05  FILLER                        PIC X(5).
013600*
013700 PROCEDURE DIVISION.
013800*
013900 000-MAINLINE SECTION.
014000*
014100     PERFORM 800-OPEN-FILES       THRU 800-EXIT.
014200     PERFORM 810-READ-RUNPARM     THRU 810-EXIT.
014300     PERFORM 820-INIT-STATUS-TABLE THRU 820-EXIT.
014400     PERFORM 100-READ-ORDMAST     THRU 100-EXIT.
014500     PERFORM 200-PRSS-ORDER       THRU 200-EXIT
014600         UNTIL EOF-ORDMAST.
014700     PERFORM 900-WRITE-REPORTS    THRU 900-EXIT.
014800     PERFORM 850-CLOSE-FILES      THRU 850-EXIT.
014900     MOVE ZERO TO RETURN-CODE.
015000     GOBACK.
015100*
015200 100-READ-ORDMAST.
015300*
015400     READ ORDMAST
015500         AT END MOVE 'YES' TO WS-EOF-ORDMAST-SW
015600                GO TO 100-EXIT.
015700     ADD 1 TO WS-ORDERS-READ-CTR.
015800*
015900 100-EXIT.
016000     EXIT.
016100*
016200 200-PRSS-ORDER.
016300*
016400     IF WS-PARM-STATUS-FILTER = SPACES
016500          OR ORD-STATUS = WS-PARM-STATUS-FILTER
016600        PERFORM 300-ACCUM-STATUS THRU 300-EXIT.
016700     PERFORM 700-CHECK-PERIOD    THRU 700-EXIT.
016800     PERFORM 100-READ-ORDMAST    THRU 100-EXIT.
016900*
017000 200-EXIT.
017100     EXIT.
017200*
017300 300-ACCUM-STATUS.
017400*
017500     MOVE 'NO ' TO WS-STATUS-FOUND-SW.
017600     SET STAT-TAB-IDX TO 1.
017700     SEARCH STAT-TAB-ENTRY
017800         AT END
017900             ADD 1 TO WS-STATUS-REJECTED-CTR
018000             DISPLAY '*** ERROR **  UNRECOGNIZED ORD-STATUS '
018100                 ORD-STATUS ' ON ORDER ' ORD-ID
018200         WHEN STAT-TAB-NAME (STAT-TAB-IDX) = ORD-STATUS
018300             MOVE 'YES' TO WS-STATUS-FOUND-SW
018400             ADD 1 TO STAT-TAB-COUNT (STAT-TAB-IDX)
018500             ADD ORD-TOTAL-AMOUNT TO STAT-TAB-AMOUNT (STAT-TAB-IDX).
018600*
018700 300-EXIT.
018800     EXIT.
018900*
019000 700-CHECK-PERIOD.
019100*
019200     MOVE SPACES TO WS-ORD-DATE-8.
019300     STRING ORD-DATE-YYYY ORD-DATE-MM ORD-DATE-DD
019400         DELIMITED BY SIZE INTO WS-ORD-DATE-8.
019500     IF WS-ORD-DATE-8 NOT NUMERIC
019600        GO TO 700-EXIT.
019700     IF WS-ORD-DATE-8-NUM >= WS-PARM-START-DATE-NUM
019800        AND WS-ORD-DATE-8-NUM <= WS-PARM-END-DATE-NUM
019900        ADD 1 TO WS-PERIOD-COUNT
020000        ADD ORD-TOTAL-AMOUNT TO WS-PERIOD-AMOUNT.
020100*
020200 700-EXIT.
020300     EXIT.
020400*
020500 800-OPEN-FILES.
020600*
020700     OPEN INPUT ORDMAST RUNPARM.
020800*
020900 800-EXIT.
021000     EXIT.
021100*
021200 810-READ-RUNPARM.
021300*
021400     READ RUNPARM
021500         AT END
021600             DISPLAY 'RUNPARM EMPTY - DEFAULT ALL-STATUS, ALL-DATE'
021700             GO TO 810-EXIT.
021800     MOVE PARM-STATUS-FILTER TO WS-PARM-STATUS-FILTER.
021900     IF PARM-START-DATE IS NUMERIC
022000        MOVE PARM-START-DATE TO WS-PARM-START-DATE.
022100     IF PARM-END-DATE IS NUMERIC
022200        MOVE PARM-END-DATE TO WS-PARM-END-DATE.
022300*
022400 810-EXIT.
022500     EXIT.
022600*
022700 820-INIT-STATUS-TABLE.
022800*
022900     MOVE 'PENDING   '  TO STAT-TAB-NAME (1).
023000     MOVE 'CONFIRMED ' TO STAT-TAB-NAME (2).
023100     MOVE 'PROCESSING' TO STAT-TAB-NAME (3).
023200     MOVE 'SHIPPED   ' TO STAT-TAB-NAME (4).
023300     MOVE 'DELIVERED ' TO STAT-TAB-NAME (5).
023400     MOVE 'CANCELLED ' TO STAT-TAB-NAME (6).
023500*
023600 820-EXIT.
023700     EXIT.
023800*
023900 850-CLOSE-FILES.
024000*
024100     CLOSE ORDMAST RUNPARM.
024200*
024300 850-EXIT.
024400     EXIT.
024500*
024600 900-WRITE-REPORTS.
024700*
024800     DISPLAY '****  ORDER STATUS / REVENUE SUMMARY  ****'.
024900     SET STAT-TAB-IDX TO 1.
024950     PERFORM 910-WRITE-STATUS-LINE THRU 910-EXIT
024960         6 TIMES.
025700     MOVE 'PERIOD TOTAL'       TO DISP-MESSAGE.
025800     MOVE WS-PERIOD-COUNT      TO DISP-COUNT.
025900     MOVE WS-PERIOD-AMOUNT     TO DISP-AMOUNT.
026000     DISPLAY DISPLAY-LINE.
026100     DISPLAY 'ORDERS READ            : ' WS-ORDERS-READ-CTR.
026200     DISPLAY 'STATUS VALUES REJECTED : ' WS-STATUS-REJECTED-CTR.
026300*
026400 900-EXIT.
026500     EXIT.
026550*
026560 910-WRITE-STATUS-LINE.
026570*
026580     MOVE STAT-TAB-NAME (STAT-TAB-IDX)   TO DISP-MESSAGE.
026590     MOVE STAT-TAB-COUNT (STAT-TAB-IDX)  TO DISP-COUNT.
026595     MOVE STAT-TAB-AMOUNT (STAT-TAB-IDX) TO DISP-AMOUNT.
026596     DISPLAY DISPLAY-LINE.
026597     SET STAT-TAB-IDX UP BY 1.
026598*
026599 910-EXIT.
026600     EXIT.
026650*
026700* END OF PROGRAM ORDSTAT
