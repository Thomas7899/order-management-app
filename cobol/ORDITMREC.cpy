000100******************************************************************
000200*    ORDITMREC  --  ORDER LINE-ITEM TRANSACTION LAYOUT           *
000300*    ORDITEMS FILE, SORTED ASCENDING ON ITEM-ORDER-ID AHEAD OF   *
000400*    THIS RUN - ITEM-ORDER-ID IS THE CONTROL-BREAK KEY IN ORDTOT.*
000500******************************************************************
000600 01  ORDER-ITEM-RECORD.
000700     05  ITEM-ORDER-ID                 PIC 9(9).
000800     05  ITEM-PRODUCT-ID               PIC 9(9).
000900     05  ITEM-QUANTITY                 PIC S9(5)   COMP-3.
001000     05  ITEM-UNIT-PRICE               PIC S9(8)V99 COMP-3.
001100     05  FILLER                        PIC X(10).
