000100******************************************************************
000200*    CUSTREC  --  CUSTOMER MASTER RECORD LAYOUT                  *
000300*    FIXED-LENGTH RECORD, ONE PER CUSTOMER, CUSTMAST FILE.       *
000400*    CUST-ID IS THE CONTROL KEY - FILE IS HELD IN CUST-ID        *
000500*    SEQUENCE SO IT CAN BE TABLE-LOADED AND SEARCHED ALL.        *
000600******************************************************************
000700 01  CUSTOMER-RECORD.
000800     05  CUST-ID                      PIC 9(9).
000900     05  CUST-FIRST-NAME               PIC X(30).
001000     05  CUST-LAST-NAME                PIC X(30).
001100     05  CUST-EMAIL                    PIC X(50).
001200     05  CUST-PHONE                    PIC X(20).
001300     05  CUST-ADDRESS                  PIC X(60).
001400     05  CUST-CITY                     PIC X(30).
001500     05  CUST-ZIP-CODE                 PIC X(10).
001600     05  CUST-COUNTRY                  PIC X(30).
001700     05  CUST-CREATED-AT               PIC X(19).
001800     05  CUST-CREATED-DATE  REDEFINES  CUST-CREATED-AT.
001900         10  CUST-CREATED-YYYY         PIC X(4).
002000         10  FILLER                    PIC X.
002100         10  CUST-CREATED-MM           PIC X(2).
002200         10  FILLER                    PIC X.
002300         10  CUST-CREATED-DD           PIC X(2).
002400         10  FILLER                    PIC X(9).
002500     05  FILLER                        PIC X(40).
