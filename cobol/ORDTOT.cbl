000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ORDTOT.
000300 AUTHOR.         R. MASALA.
000400 INSTALLATION.   COBOL DEV CENTER.
000500 DATE-WRITTEN.   03/14/91.
000600 DATE-COMPILED.  03/14/91.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM ORDTOT  --  NIGHTLY ORDER TOTAL RECALCULATION         *
001100*                                                                *
001200*  READS THE SORTED ORDER-ITEM TRANSACTION FEED (ORDITEMS),      *
001300*  GROUPED BY ITEM-ORDER-ID, AND REPOSTS EACH ORDER'S TOTAL       *
001400*  AMOUNT INTO THE ORDER MASTER (ORDMAST).  AT THE CONTROL        *
001500*  BREAK THE ORDER MASTER RECORD IS READ, GIVEN A BUSINESS        *
001600*  ORDER NUMBER IF IT DOESN'T HAVE ONE YET, RE-TOTALED AND        *
001700*  REWRITTEN.  THE CUSTOMER AND PRODUCT MASTERS ARE LOADED INTO  *
001800*  TABLES AT STARTUP SO THE CUST-ID/PROD-ID ON EACH ORDER AND     *
001900*  LINE ITEM CAN BE SANITY-CHECKED WITH SEARCH ALL - THERE IS NO  *
002000*  INDEXED ACCESS TO THOSE MASTERS IN THIS SHOP'S BATCH WINDOW.   *
002100*                                                                *
002200*  ASSUMPTION CARRIED FORWARD FROM THE ORDMAST BUILD JOB:  THE    *
002300*  RELATIVE RECORD NUMBER OF AN ORDMAST RECORD EQUALS ITS ORD-ID. *
002400******************************************************************
002500*
002600*-----------------------------------------------------------------
002700* CHANGE LOG
002800*-----------------------------------------------------------------
002900* DATE      BY    REQUEST    DESCRIPTION                      TAG
003000*-----------------------------------------------------------------
003100* 03/14/91  RDM   INIT-0091  ORIGINAL CODING.                 CL001
003200* 07/02/91  RDM   CR-0114    ADDED PRODMAST SEARCH-ALL CHECK   CL002
003300*                            ON ITEM-PRODUCT-ID AFTER AN       CL002
003400*                            UNKNOWN-PRODUCT ABEND IN PROD.    CL002
003500* 11/19/92  KVW   CR-0233    WIDENED ORD-NUMBER TO X(20) TO    CL003
003600*                            MATCH NEW ORDMAST LAYOUT.         CL003
003700* 04/08/93  KVW   CR-0260    SEQUENCE COUNTER MOVED TO ITS     CL004
003800*                            OWN ORDSEQ CONTROL FILE SO A      CL004
003900*                            RERUN DOESN'T REISSUE NUMBERS.    CL004
004000* 09/30/94  DOK   CR-0301    CUSTMAST VALIDATION ADDED - BAD   CL005
004100*                            CUST-ID WAS SLIPPING THROUGH TO   CL005
004200*                            BILLING UNCAUGHT.                 CL005
004300* 02/11/97  DOK   CR-0388    TIGHTENED ITEM ACCUMULATION TO    CL006
004400*                            USE COMP-3 THROUGHOUT - PRIOR     CL006
004500*                            DISPLAY USAGE WAS SLOW ON LARGE   CL006
004600*                            ORDER GROUPS.                     CL006
004700* 08/19/98  DOK   Y2K-0042  YEAR 2000 READINESS REVIEW - THE    CL007
004800*                            FOUR-DIGIT CUST-CREATED-AT AND     CL007
004900*                            PROD-CREATED-AT TIMESTAMPS WERE    CL007
005000*                            ALREADY COMPLIANT.  NO CODE        CL007
005100*                            CHANGE REQUIRED, SIGNED OFF.       CL007
005200* 01/06/99  DOK   Y2K-0042  FOLLOW-UP - CONFIRMED ORD-DATE      CL008
005300*                            FOUR-DIGIT YEAR IS ALSO COMPLIANT. CL008
005400* 05/15/01  PGE   CR-0455    ADDED DIAGNOSTIC COUNTS TO SYSOUT  CL009
005500*                            AT END OF RUN FOR OPS.             CL009
005600* 10/02/06  PGE   CR-0512    ORD-STATUS VALUES EXPANDED FROM    CL010
005700*                            4 TO 6 (PROCESSING/DELIVERED       CL010
005800*                            SPLIT OUT) - NO CHANGE NEEDED      CL010
005900*                            HERE, ORDTOT DOESN'T TOUCH STATUS. CL010
006000* 03/29/13  PGE   CR-0601    NEW WEB ORDER FRONT END CAN LEAVE  CL011
006100*                            ORD-NUMBER BLANK ON INSERT - THIS  CL011
006200*                            IS NOW THE NORMAL CASE RATHER      CL011
006300*                            THAN THE EXCEPTION.                CL011
006400* 11/14/16  PGE   CR-0649    ZERO-ITEM ORDERS CONFIRMED LEFT    CL012
006500*                            AT THEIR INITIAL ZERO TOTAL - SEE  CL012
006600*                            NOTE IN 200-PRSS-ITEM-GROUP.       CL012
006620* 06/03/19  PGE   CR-0688    FD ORDMAST RECORD CONTAINS CLAUSE  CL013
006640*                            CORRECTED FROM 300 TO 208 - DID    CL013
006660*                            NOT MATCH ORDER-RECORD, JUST NEVER CL013
006680*                            CAUGHT BECAUSE ORDMAST IS FIXED-   CL013
006690*                            LENGTH RELATIVE, NOT VB.           CL013
006700*-----------------------------------------------------------------
006800*
006900 ENVIRONMENT DIVISION.
007000*
007100 CONFIGURATION SECTION.
007200 SOURCE-COMPUTER.    IBM-390.
007300 OBJECT-COMPUTER.    IBM-390.
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM.
007600*
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900*
008000     SELECT CUSTMAST    ASSIGN TO UT-S-CUSTMAST
008100                        ORGANIZATION IS LINE SEQUENTIAL
008200                        FILE STATUS  IS WS-CUSTMAST-STATUS.
008300*
008400     SELECT PRODMAST    ASSIGN TO UT-S-PRODMAST
008500                        ORGANIZATION IS LINE SEQUENTIAL
008600                        FILE STATUS  IS WS-PRODMAST-STATUS.
008700*
008800     SELECT ORDITEMS    ASSIGN TO UT-S-ORDITEMS
008900                        ORGANIZATION IS LINE SEQUENTIAL
009000                        FILE STATUS  IS WS-ORDITEMS-STATUS.
009100*
009200     SELECT ORDMAST     ASSIGN          TO UT-S-ORDMAST
009300                        ORGANIZATION IS RELATIVE
009400                        ACCESS MODE  IS RANDOM
009500                        RELATIVE KEY IS WS-ORD-RELATIVE-KEY
009600                        FILE STATUS  IS WS-ORDMAST-STATUS.
009700*
009800     SELECT ORDSEQ      ASSIGN TO UT-S-ORDSEQ
009900                        ORGANIZATION IS LINE SEQUENTIAL
010000                        FILE STATUS  IS WS-ORDSEQ-STATUS.
010100*
010200 DATA DIVISION.
010300 FILE SECTION.
010400*
010500 FD  CUSTMAST
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     DATA RECORD IS CUSTOMER-RECORD.
010900     COPY CUSTREC.
011000*
011100 FD  PRODMAST
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     DATA RECORD IS PRODUCT-RECORD.
011500     COPY PRODREC.
011600*
011700 FD  ORDITEMS
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     DATA RECORD IS ORDER-ITEM-RECORD.
012100     COPY ORDITMREC.
012200*
012300 FD  ORDMAST
012400     RECORD CONTAINS 208 CHARACTERS
012500     DATA RECORD IS ORDER-RECORD.
012600     COPY ORDREC.
012700*
012800 FD  ORDSEQ
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     DATA RECORD IS ORDER-SEQUENCE-CTL-RECORD.
013200     COPY ORDSEQREC.
013300*
013400 WORKING-STORAGE SECTION.
013500*
013600 01  PROGRAM-INDICATOR-SWITCHES.
013700     05  WS-EOF-ORDITEMS-SW           PIC X(3)  VALUE 'NO '.
013800         88  EOF-ORDITEMS                       VALUE 'YES'.
013900     05  WS-ORDMAST-FOUND-SW          PIC X(3)  VALUE 'NO '.
014000         88  ORDMAST-FOUND                      VALUE 'YES'.
014100     05  WS-CUST-FOUND-SW             PIC X(3)  VALUE 'NO '.
014200         88  CUST-ON-FILE                       VALUE 'YES'.
014300     05  WS-PROD-FOUND-SW             PIC X(3)  VALUE 'NO '.
014400         88  PROD-ON-FILE                        VALUE 'YES'.
014450     05  FILLER                       PIC X(1).
014500*
014600 01  FILE-STATUS-CODES.
014700     05  WS-CUSTMAST-STATUS           PIC X(2)  VALUE SPACES.
014800     05  WS-PRODMAST-STATUS           PIC X(2)  VALUE SPACES.
014900     05  WS-ORDITEMS-STATUS           PIC X(2)  VALUE SPACES.
015000     05  WS-ORDMAST-STATUS            PIC X(2)  VALUE SPACES.
015100     05  WS-ORDSEQ-STATUS             PIC X(2)  VALUE SPACES.
015150     05  FILLER                       PIC X(1).
015200*
015300 01  WS-ORD-KEY-AREA.
015310     05  WS-ORD-RELATIVE-KEY           PIC 9(9)  COMP.
015320     05  FILLER                       PIC X(1).
015400*
015500 01  WS-BREAK-CONTROLS.
015600     05  WS-PREVIOUS-ORDER-ID          PIC 9(9)  COMP VALUE 0.
015700     05  WS-ORDER-TOTAL                PIC S9(8)V99 COMP-3 VALUE 0.
015800     05  WS-FIRST-ITEM-SW              PIC X(3)  VALUE 'YES'.
015900         88  FIRST-ITEM-READ                    VALUE 'YES'.
015950     05  FILLER                       PIC X(1).
016000*
016100 01  WS-ACCUMULATORS.
016200     05  WS-ITEMS-READ-CTR             PIC 9(7) COMP VALUE 0.
016300     05  WS-ORDERS-REPOSTED-CTR        PIC 9(7) COMP VALUE 0.
016400     05  WS-ORDERS-NOT-FOUND-CTR       PIC 9(7) COMP VALUE 0.
016500     05  WS-ORDER-NUMBERS-GENERATED    PIC 9(7) COMP VALUE 0.
016600     05  WS-CUST-NOT-ON-FILE-CTR       PIC 9(7) COMP VALUE 0.
016700     05  WS-PROD-NOT-ON-FILE-CTR       PIC 9(7) COMP VALUE 0.
016750     05  FILLER                       PIC X(1).
016800*
016900 01  WS-ORDER-NUMBER-WORK.
017000     05  WS-SEQ-EDIT                   PIC 9(10).
017100     05  WS-SEQ-EDIT-SIGNED REDEFINES WS-SEQ-EDIT.
017200         10  FILLER                    PIC X(9).
017300         10  WS-SEQ-LOW-ORDER-DIGIT     PIC X.
017400*
017500*  CUSTOMER-ID LOOKUP TABLE - LOADED FROM CUSTMAST AT STARTUP,
017600*  KEPT IN CUST-ID SEQUENCE (CUSTMAST ARRIVES IN THAT ORDER) SO
017700*  SEARCH ALL CAN BE USED INSTEAD OF INDEXED ACCESS.
017800 01  WS-CUST-TABLE.
017900     05  CUST-TAB-COUNT                PIC 9(5) COMP VALUE 0.
018000     05  CUST-TAB-ENTRY OCCURS 2000 TIMES
018100                     ASCENDING KEY IS CUST-TAB-ID
018200                     INDEXED BY CUST-TAB-IDX.
018300         10  CUST-TAB-ID               PIC 9(9).
018350     05  FILLER                       PIC X(1).
018400*
018500*  PRODUCT-ID LOOKUP TABLE - SAME TREATMENT AS WS-CUST-TABLE.
018600 01  WS-PROD-TABLE.
018700     05  PROD-TAB-COUNT                PIC 9(5) COMP VALUE 0.
018800     05  PROD-TAB-ENTRY OCCURS 3000 TIMES
018900                     ASCENDING KEY IS PROD-TAB-ID
019000                     INDEXED BY PROD-TAB-IDX.
019100         10  PROD-TAB-ID               PIC 9(9).
019150     05  FILLER                       PIC X(1).
019200*
019300 01  DISPLAY-LINE.
019400     05  DISP-MESSAGE                  PIC X(45).
019500     05  DISP-VALUE                    PIC ZZZ,ZZ9.
019550     05  FILLER                       PIC X(1).
019600*
019700 PROCEDURE DIVISION.
019800*
019900 000-MAINLINE SECTION.
020000*
020100     PERFORM 800-OPEN-FILES       THRU 800-EXIT.
020200     PERFORM 810-LOAD-CUST-TABLE  THRU 810-EXIT.
020300     PERFORM 820-LOAD-PROD-TABLE  THRU 820-EXIT.
020400     PERFORM 830-READ-SEQ-CTL     THRU 830-EXIT.
020500     PERFORM 100-READ-ORDITEMS    THRU 100-EXIT.
020600     PERFORM 200-PRSS-ITEM-GROUP  THRU 200-EXIT
020700         UNTIL EOF-ORDITEMS.
020800     IF NOT FIRST-ITEM-READ
020900        PERFORM 400-PRSS-ORDER-BREAK THRU 400-EXIT.
021000     PERFORM 840-WRITE-SEQ-CTL    THRU 840-EXIT.
021100     PERFORM 900-DISPLAY-DIAGNOSTICS THRU 900-EXIT.
021200     PERFORM 850-CLOSE-FILES      THRU 850-EXIT.
021300     MOVE ZERO TO RETURN-CODE.
021400     GOBACK.
021500*
021600 100-READ-ORDITEMS.
021700*
021800     READ ORDITEMS
022100         AT END MOVE 'YES' TO WS-EOF-ORDITEMS-SW
022200                GO TO 100-EXIT.
022300     ADD 1 TO WS-ITEMS-READ-CTR.
022400*
022500 100-EXIT.
022600     EXIT.
022700*
022800 200-PRSS-ITEM-GROUP.
022900*
023000*    NOTE CL012 - AN ORDER THAT NEVER APPEARS ON ORDITEMS NEVER
023100*    CAUSES A CONTROL BREAK, SO ITS ORD-TOTAL-AMOUNT IS LEFT AT
023200*    WHATEVER IT WAS BUILT WITH - ZERO FOR A BRAND NEW ORDER.
023300     IF FIRST-ITEM-READ
023400        MOVE ITEM-ORDER-ID TO WS-PREVIOUS-ORDER-ID
023500        MOVE 'NO '         TO WS-FIRST-ITEM-SW
023600     ELSE
023700        IF ITEM-ORDER-ID NOT = WS-PREVIOUS-ORDER-ID
023800           PERFORM 400-PRSS-ORDER-BREAK THRU 400-EXIT
023900           MOVE ITEM-ORDER-ID TO WS-PREVIOUS-ORDER-ID.
024000     PERFORM 620-VALIDATE-PROD-ID THRU 620-EXIT.
024100     COMPUTE WS-ORDER-TOTAL ROUNDED =
024200         WS-ORDER-TOTAL + (ITEM-UNIT-PRICE * ITEM-QUANTITY).
024300     PERFORM 100-READ-ORDITEMS THRU 100-EXIT.
024400*
024500 200-EXIT.
024600     EXIT.
024700*
024800 400-PRSS-ORDER-BREAK.
024900*
025000     MOVE WS-PREVIOUS-ORDER-ID TO WS-ORD-RELATIVE-KEY.
025100     MOVE 'NO '                TO WS-ORDMAST-FOUND-SW.
025200     READ ORDMAST
025300         INVALID KEY
025400             ADD 1 TO WS-ORDERS-NOT-FOUND-CTR
025500             DISPLAY '*** ERROR **  ORDMAST NOT FOUND FOR ORDER '
025600                 WS-PREVIOUS-ORDER-ID
025700             GO TO 400-EXIT
025800         NOT INVALID KEY
025900             MOVE 'YES' TO WS-ORDMAST-FOUND-SW.
026000     IF ORD-NUMBER = SPACES
026100        PERFORM 450-GEN-ORDER-NUMBER THRU 450-EXIT.
026200     PERFORM 600-VALIDATE-CUST-ID THRU 600-EXIT.
026300     MOVE WS-ORDER-TOTAL TO ORD-TOTAL-AMOUNT.
026400     REWRITE ORDER-RECORD
026500         INVALID KEY
026600             DISPLAY '*** ERROR **  REWRITE FAILED FOR ORDER '
026700                 WS-PREVIOUS-ORDER-ID ' STATUS ' WS-ORDMAST-STATUS.
026900     ADD 1 TO WS-ORDERS-REPOSTED-CTR.
027000     MOVE 0 TO WS-ORDER-TOTAL.
027100*
027200 400-EXIT.
027300     EXIT.
027400*
027500 450-GEN-ORDER-NUMBER.
027600*
027700     ADD 1 TO SEQ-LAST-ORDER-NUMBER.
027800     MOVE SEQ-LAST-ORDER-NUMBER TO WS-SEQ-EDIT.
027900     MOVE SPACES TO ORD-NUMBER.
028000     STRING 'ORD-' WS-SEQ-EDIT DELIMITED BY SIZE
028100         INTO ORD-NUMBER.
028200     ADD 1 TO WS-ORDER-NUMBERS-GENERATED.
028300*
028400 450-EXIT.
028500     EXIT.
028600*
028700 600-VALIDATE-CUST-ID.
028800*
028900     MOVE 'NO '  TO WS-CUST-FOUND-SW.
029000     SET CUST-TAB-IDX TO 1.
029100     SEARCH ALL CUST-TAB-ENTRY
029200         AT END
029300             ADD 1 TO WS-CUST-NOT-ON-FILE-CTR
029400             DISPLAY '*** ERROR **  CUST-ID NOT ON CUSTMAST '
029500                 ORD-CUST-ID ' FOR ORDER ' ORD-ID
029600         WHEN CUST-TAB-ID (CUST-TAB-IDX) = ORD-CUST-ID
029700             MOVE 'YES' TO WS-CUST-FOUND-SW.
029800*
029900 600-EXIT.
030000     EXIT.
030100*
030200 620-VALIDATE-PROD-ID.
030300*
030400     MOVE 'NO '  TO WS-PROD-FOUND-SW.
030500     SET PROD-TAB-IDX TO 1.
030600     SEARCH ALL PROD-TAB-ENTRY
030700         AT END
030800             ADD 1 TO WS-PROD-NOT-ON-FILE-CTR
030900             DISPLAY '*** ERROR **  PROD-ID NOT ON PRODMAST '
031000                 ITEM-PRODUCT-ID ' FOR ORDER ' ITEM-ORDER-ID
031100         WHEN PROD-TAB-ID (PROD-TAB-IDX) = ITEM-PRODUCT-ID
031200             MOVE 'YES' TO WS-PROD-FOUND-SW.
031300*
031400 620-EXIT.
031500     EXIT.
031600*
031700 800-OPEN-FILES.
031800*
031900     OPEN INPUT  CUSTMAST
032000          INPUT  PRODMAST
032100          INPUT  ORDITEMS
032200          INPUT  ORDSEQ
032300          I-O    ORDMAST.
032400*
032500 800-EXIT.
032600     EXIT.
032700*
032800 810-LOAD-CUST-TABLE.
032900*
033000     MOVE 'NO ' TO WS-CUST-FOUND-SW.
033100     PERFORM 811-READ-CUST-MASTER THRU 811-EXIT
033150         UNTIL WS-CUSTMAST-STATUS = '10'.
033900*
034000 810-EXIT.
034100     EXIT.
034150*
034160 811-READ-CUST-MASTER.
034170*
034180     READ CUSTMAST
034190         AT END MOVE '10' TO WS-CUSTMAST-STATUS
034195         NOT AT END
034196             ADD 1 TO CUST-TAB-COUNT
034197             MOVE CUST-ID TO CUST-TAB-ID (CUST-TAB-COUNT).
034198*
034199 811-EXIT.
034200     EXIT.
034250*
034300 820-LOAD-PROD-TABLE.
034400*
034500     PERFORM 821-READ-PROD-MASTER THRU 821-EXIT
034550         UNTIL WS-PRODMAST-STATUS = '10'.
035300*
035400 820-EXIT.
035500     EXIT.
035550*
035560 821-READ-PROD-MASTER.
035570*
035580     READ PRODMAST
035590         AT END MOVE '10' TO WS-PRODMAST-STATUS
035595         NOT AT END
035596             ADD 1 TO PROD-TAB-COUNT
035597             MOVE PROD-ID TO PROD-TAB-ID (PROD-TAB-COUNT).
035598*
035599 821-EXIT.
035600     EXIT.
035650*
035700 830-READ-SEQ-CTL.
035800*
035900     READ ORDSEQ
036000         AT END MOVE 0 TO SEQ-LAST-ORDER-NUMBER.
036100*
036200 830-EXIT.
036300     EXIT.
036400*
036500 840-WRITE-SEQ-CTL.
036600*
036700     CLOSE ORDSEQ.
036800     OPEN OUTPUT ORDSEQ.
036900     WRITE ORDER-SEQUENCE-CTL-RECORD.
037000*
037100 840-EXIT.
037200     EXIT.
037300*
037400 850-CLOSE-FILES.
037500*
037600     CLOSE CUSTMAST PRODMAST ORDITEMS ORDMAST.
037700*
037800 850-EXIT.
037900     EXIT.
038000*
038100 900-DISPLAY-DIAGNOSTICS.
038200*
038300     DISPLAY '****  ORDTOT RUN COMPLETE  ****'.
038400     MOVE 'ORDER ITEMS READ                            ' TO
038500          DISP-MESSAGE.
038600     MOVE WS-ITEMS-READ-CTR TO DISP-VALUE.
038700     DISPLAY DISPLAY-LINE.
038800     MOVE 'ORDERS REPOSTED                             ' TO
038900          DISP-MESSAGE.
039000     MOVE WS-ORDERS-REPOSTED-CTR TO DISP-VALUE.
039100     DISPLAY DISPLAY-LINE.
039200     MOVE 'ORDER NUMBERS GENERATED                     ' TO
039300          DISP-MESSAGE.
039400     MOVE WS-ORDER-NUMBERS-GENERATED TO DISP-VALUE.
039500     DISPLAY DISPLAY-LINE.
039600     MOVE 'ORDERS NOT FOUND ON ORDMAST                 ' TO
039700          DISP-MESSAGE.
039800     MOVE WS-ORDERS-NOT-FOUND-CTR TO DISP-VALUE.
039900     DISPLAY DISPLAY-LINE.
040000     MOVE 'CUST-ID NOT ON CUSTMAST                     ' TO
040100          DISP-MESSAGE.
040200     MOVE WS-CUST-NOT-ON-FILE-CTR TO DISP-VALUE.
040300     DISPLAY DISPLAY-LINE.
040400     MOVE 'ITEM PROD-ID NOT ON PRODMAST                ' TO
040500          DISP-MESSAGE.
040600     MOVE WS-PROD-NOT-ON-FILE-CTR TO DISP-VALUE.
040700     DISPLAY DISPLAY-LINE.
040800*
040900 900-EXIT.
041000     EXIT.
041100*
041200* END OF PROGRAM ORDTOT
