000100******************************************************************
000200*    CATSTREC  --  CATEGORY STATISTICS REPORT LINE (CATSTATS)    *
000300*    ONE LINE PER CATEGORY THAT PASSES THE MIN-COUNT FILTER,     *
000400*    WRITTEN BY PRODSTAT IN DESCENDING CAT-TOTAL-VALUE ORDER.    *
000500******************************************************************
000600 01  CATEGORY-STATISTICS-RECORD.
000700     05  CAT-NAME                      PIC X(30).
000800     05  CAT-PRODUCT-COUNT             PIC 9(7).
000900     05  CAT-AVG-PRICE                 PIC S9(8)V99 COMP-3.
001000     05  CAT-TOTAL-VALUE               PIC S9(10)V99 COMP-3.
001100     05  CAT-MIN-PRICE                 PIC S9(8)V99 COMP-3.
001200     05  CAT-MAX-PRICE                 PIC S9(8)V99 COMP-3.
001300     05  CAT-TOTAL-STOCK               PIC 9(9).
001400     05  FILLER                        PIC X(20).
