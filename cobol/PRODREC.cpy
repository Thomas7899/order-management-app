000100******************************************************************
000200*    PRODREC  --  PRODUCT MASTER RECORD LAYOUT                   *
000300*    FIXED-LENGTH RECORD, ONE PER CATALOG ITEM, PRODMAST FILE.   *
000400*    PROD-ID IS THE CONTROL KEY - FILE IS HELD IN PROD-ID        *
000500*    SEQUENCE SO IT CAN BE TABLE-LOADED AND SEARCHED ALL.        *
000600*    PROD-DESCRIPTION IS TRUNCATED FROM THE 1000-BYTE ONLINE     *
000700*    FIELD TO FIT THE BATCH RECORD WIDTH.                       *
000800******************************************************************
000900 01  PRODUCT-RECORD.
001000     05  PROD-ID                       PIC 9(9).
001100     05  PROD-NAME                     PIC X(40).
001200     05  PROD-DESCRIPTION               PIC X(200).
001300     05  PROD-PRICE                    PIC S9(8)V99 COMP-3.
001400     05  PROD-STOCK-QUANTITY           PIC S9(7)     COMP-3.
001500     05  PROD-CATEGORY                 PIC X(30).
001600     05  PROD-ACTIVE                   PIC X(1).
001700         88  PROD-IS-ACTIVE             VALUE 'Y'.
001800         88  PROD-IS-INACTIVE           VALUE 'N'.
001900     05  PROD-CREATED-AT               PIC X(19).
002000     05  PROD-CREATED-DATE  REDEFINES  PROD-CREATED-AT.
002100         10  PROD-CREATED-YYYY         PIC X(4).
002200         10  FILLER                    PIC X.
002300         10  PROD-CREATED-MM           PIC X(2).
002400         10  FILLER                    PIC X.
002500         10  PROD-CREATED-DD           PIC X(2).
002600         10  FILLER                    PIC X(9).
002700     05  FILLER                        PIC X(20).
