000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PRODRANK.
000300 AUTHOR.         P. ESTRADA.
000400 INSTALLATION.   COBOL DEV CENTER.
000500 DATE-WRITTEN.   11/12/94.
000600 DATE-COMPILED.  11/12/94.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM PRODRANK  --  PRODUCT RANKING WITHIN CATEGORY         *
001100*                                                                *
001200*  LOADS EVERY ACTIVE PRODUCT INTO AN IN-MEMORY TABLE, CALLING    *
001300*  CATACCUM PER PRODUCT SO THE CATEGORY-STATS-TABLE ENDS UP       *
001400*  IDENTICAL TO THE ONE PRODSTAT BUILDS FOR THE SAME CATALOG      *
001500*  SNAPSHOT.  ONCE ALL PRODUCTS ARE LOADED AND AVERAGES ARE       *
001600*  FINAL, EACH PRODUCT IS GIVEN A CATEGORY-RANK AND AN OVERALL-   *
001700*  RANK BY PRICE DESCENDING (ROW_NUMBER STYLE - TIES BROKEN BY    *
001800*  ORIGINAL READ ORDER, NOT COLLAPSED) AND A PRICE RATIO TO ITS   *
001900*  CATEGORY AVERAGE.  OUTPUT IS WRITTEN SORTED BY CATEGORY, THEN  *
002000*  CATEGORY-RANK ASCENDING, TO THE PRODRANKOUT FILE.              *
002100******************************************************************
002200*
002300*-----------------------------------------------------------------
002400* CHANGE LOG
002500*-----------------------------------------------------------------
002600* DATE      BY    REQUEST    DESCRIPTION                      TAG
002700*-----------------------------------------------------------------
002800* 11/12/94  PGE   CR-0455    ORIGINAL CODING.                 CL001
002900* 08/24/98  PGE   Y2K-0042   YEAR 2000 READINESS REVIEW -      CL002
003000*                            PROD-CREATED-DATE WINDOWED AND    CL002
003100*                            CENTURY NOW CARRIED IN THE         CL002
003200*                            PRODMAST MASTER ITSELF.  NO       CL002
003300*                            DATE MATH IN THIS PROGRAM.          CL002
003400* 10/02/06  PGE   CR-0512    RAISED WS-PRODUCT-TABLE OCCURS    CL003
003500*                            FROM 2000 TO 4000 - CATALOG       CL003
003600*                            OUTGREW THE ORIGINAL SIZING.       CL003
003700* 03/29/13  PGE   CR-0601    PRICE-RATIO NOW LEFT AT ZERO      CL004
003800*                            RATHER THAN ABENDING WHEN A       CL004
003900*                            CATEGORY AVERAGE IS ZERO.          CL004
003950* 06/03/19  PGE   CR-0688    ADDED 220-CHECK-CATACCUM-RC AFTER  CL005
003960*                            THE CALL TO CATACCUM - CL005 IN    CL005
003970*                            CATACCUM ITSELF SAID THE CALLER    CL005
003980*                            CHECKS RETURN-CODE AND DISPLAYS    CL005
003990*                            ON A FULL TABLE BUT WE NEVER DID.  CL005
003995*                            NEW WS-CATACCUM-REJECT-CTR COUNTS  CL005
003997*                            REJECTS, SHOWN IN THE SUMMARY.      CL005
004000*-----------------------------------------------------------------
004100*
004200 ENVIRONMENT DIVISION.
004300*
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.    IBM-390.
004600 OBJECT-COMPUTER.    IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200*
005300     SELECT PRODMAST    ASSIGN TO UT-S-PRODMAST
005400                        ORGANIZATION IS LINE SEQUENTIAL
005500                        FILE STATUS  IS WS-PRODMAST-STATUS.
005600*
005700     SELECT PRODRANKOUT ASSIGN TO UT-S-PRODRANK
005800                        ORGANIZATION IS LINE SEQUENTIAL
005900                        FILE STATUS  IS WS-PRODRANK-STATUS.
006000*
006100 DATA DIVISION.
006200 FILE SECTION.
006300*
006400 FD  PRODMAST
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006700     DATA RECORD IS PRODUCT-RECORD.
006800     COPY PRODREC.
006900*
007000 FD  PRODRANKOUT
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     DATA RECORD IS PRODUCT-RANKING-RECORD.
007400     COPY PRDRKREC.
007500*
007600 WORKING-STORAGE SECTION.
007700*
007800 01  PROGRAM-INDICATOR-SWITCHES.
007900     05  WS-EOF-PRODMAST-SW            PIC X(3)  VALUE 'NO '.
008000         88  EOF-PRODMAST                        VALUE 'YES'.
008100     05  WS-CAT-FOUND-SW               PIC X(3)  VALUE 'NO '.
008200         88  CAT-FOUND-FOR-RANK                  VALUE 'YES'.
008300     05  FILLER                        PIC X(1).
008400*
008500 01  FILE-STATUS-CODES.
008600     05  WS-PRODMAST-STATUS            PIC X(2)  VALUE SPACES.
008700     05  WS-PRODRANK-STATUS            PIC X(2)  VALUE SPACES.
008800     05  FILLER                        PIC X(1).
008900*
009000     COPY CATTABLE.
009100*
009200 01  WS-ACCUMULATORS.
009300     05  WS-PRODUCTS-LOADED-CTR         PIC 9(7)  COMP VALUE 0.
009400     05  WS-ROWS-WRITTEN-CTR            PIC 9(7)  COMP VALUE 0.
009450     05  WS-CATACCUM-REJECT-CTR         PIC 9(7)  COMP VALUE 0.
009500     05  FILLER                        PIC X(1).
009600*
009700*  IN-MEMORY TABLE OF EVERY ACTIVE PRODUCT READ THIS RUN.  ONE
009800*  ENTRY PER PRODUCT, IN ORIGINAL READ ORDER - THE ORDER TIES
009900*  ARE BROKEN BY WHEN RANKING.  4000 RAISED FROM 2000, SEE CL002.
010000 01  WS-PRODUCT-TABLE.
010100     05  PR-TAB-COUNT                   PIC 9(5)  COMP VALUE 0.
010200     05  PR-ENTRY OCCURS 4000 TIMES INDEXED BY PR-IDX PR-IDX2.
010300         10  PR-PROD-ID                 PIC 9(9).
010400         10  PR-PROD-NAME               PIC X(40).
010500         10  PR-CATEGORY                PIC X(30).
010600         10  PR-PRICE                   PIC S9(8)V99 COMP-3.
010700         10  PR-STOCK-QUANTITY          PIC S9(7)    COMP-3.
010800         10  PR-CATEGORY-RANK           PIC 9(5)     COMP-3 VALUE 0.
010900         10  PR-OVERALL-RANK            PIC 9(5)     COMP-3 VALUE 0.
011000     05  FILLER                        PIC X(1).
011100*
011200*  ALTERNATE SIGNED/UNSIGNED VIEW OF A CATEGORY-RANK COUNTER -
011300*  NEEDED BECAUSE 602-RANK-ONE-OVERALL AND 622-RANK-ONE-CATEGORY
011350*  COMPARE IT BEFORE IT IS SET.
011400 01  WS-RANK-COUNTER-AREA.
011500     05  WS-RANK-COUNTER                PIC S9(5) COMP-3 VALUE 0.
011600     05  WS-RANK-COUNTER-UNSIGNED REDEFINES WS-RANK-COUNTER
011700                                          PIC 9(5) COMP-3.
011800*
011900 01  WS-SORT-WORK.
012000     05  WS-SORT-HOLD-ENTRY             PIC X(110).
012100     05  FILLER                        PIC X(1).
012200*
012300*  FIELD-LEVEL VIEW OF THE ENTRY CURRENTLY HELD DURING A SWAP -
012400*  LETS 706-SWAP-ENTRIES DISPLAY THE PRODUCT ID WHEN TRACE-SW
012500*  IS TURNED ON UNDER THE DEBUGGER WITHOUT UNPACKING PR-ENTRY.
012600 01  WS-SORT-HOLD-VIEW REDEFINES WS-SORT-HOLD-ENTRY.
012700     05  WS-SORT-HOLD-PROD-ID           PIC 9(9).
012800     05  WS-SORT-HOLD-PROD-NAME         PIC X(40).
012900     05  FILLER                        PIC X(61).
013000*
013100 PROCEDURE DIVISION.
013200*
013300 000-MAINLINE SECTION.
013400*
013500     PERFORM 800-OPEN-FILES         THRU 800-EXIT.
013600     PERFORM 100-READ-PRODMAST      THRU 100-EXIT.
013700     PERFORM 200-LOAD-PRODUCT-TABLE THRU 200-EXIT
013800         UNTIL EOF-PRODMAST.
013900     PERFORM 500-FINISH-CAT-TABLE   THRU 500-EXIT.
014000     PERFORM 600-ASSIGN-OVERALL-RANKS THRU 600-EXIT.
014100     PERFORM 620-ASSIGN-CATEGORY-RANKS THRU 620-EXIT.
014200     PERFORM 650-CALC-PRICE-RATIOS  THRU 650-EXIT.
014300     PERFORM 700-SORT-BY-CAT-RANK   THRU 700-EXIT.
014400     PERFORM 800-WRITE-PRODRANK     THRU 800-WRITE-EXIT.
014500     PERFORM DISPLAY-SUMMARY.
014600     PERFORM 850-CLOSE-FILES        THRU 850-EXIT.
014700     MOVE ZERO TO RETURN-CODE.
014800     GOBACK.
014900*
015000 100-READ-PRODMAST.
015100*
015200     READ PRODMAST
015300         AT END MOVE 'YES' TO WS-EOF-PRODMAST-SW
015400                GO TO 100-EXIT.
015500*
015600 100-EXIT.
015700     EXIT.
015800*
015900 200-LOAD-PRODUCT-TABLE.
016000*
016100     IF PROD-IS-ACTIVE
016200        IF PR-TAB-COUNT = 4000
016300           DISPLAY '*** WARNING **  PRODUCT TABLE FULL, '
016400               'REMAINING PRODUCTS NOT RANKED'
016500        ELSE
016600           ADD 1 TO PR-TAB-COUNT
016700           ADD 1 TO WS-PRODUCTS-LOADED-CTR
016800           MOVE PROD-ID           TO PR-PROD-ID (PR-TAB-COUNT)
016900           MOVE PROD-NAME         TO PR-PROD-NAME (PR-TAB-COUNT)
017000           MOVE PROD-CATEGORY     TO PR-CATEGORY (PR-TAB-COUNT)
017100           MOVE PROD-PRICE        TO PR-PRICE (PR-TAB-COUNT)
017200           MOVE PROD-STOCK-QUANTITY TO PR-STOCK-QUANTITY (PR-TAB-COUNT)
017300           CALL 'CATACCUM' USING PRODUCT-RECORD CATEGORY-STATS-TABLE
017320           PERFORM 220-CHECK-CATACCUM-RC THRU 220-EXIT.
017400     PERFORM 100-READ-PRODMAST THRU 100-EXIT.
017500*
017600 200-EXIT.
017700     EXIT.
017750*
017760*  CHECKS THE RETURN-CODE SET BY CATACCUM (CL005, 03/29/13) -
017770*  NONZERO MEANS THE CATEGORY-STATS-TABLE WAS FULL AND THE
017780*  ACCUMULATOR COULD NOT ADD THIS PRODUCT'S CATEGORY.
017790 220-CHECK-CATACCUM-RC.
017792*
017794     IF RETURN-CODE = ZERO
017796        GO TO 220-EXIT.
017798     ADD 1 TO WS-CATACCUM-REJECT-CTR.
017800     DISPLAY '*** ERROR **  CATACCUM RETURN-CODE ' RETURN-CODE
017802         ' ON PRODUCT ' PROD-ID.
017804*
017806 220-EXIT.
017808     EXIT.
017810*
017900 500-FINISH-CAT-TABLE.
018000*
018100     SET CAT-TAB-IDX TO 1.
018200     PERFORM 510-CALC-ONE-CAT-AVG THRU 510-EXIT
018300         VARYING CAT-TAB-IDX FROM 1 BY 1
018400         UNTIL CAT-TAB-IDX > CAT-TAB-COUNT.
018500*
018600 500-EXIT.
018700     EXIT.
018800*
018900 510-CALC-ONE-CAT-AVG.
019000*
019100     IF CAT-TAB-PRODUCT-COUNT (CAT-TAB-IDX) > 0
019200        COMPUTE CAT-TAB-AVG-PRICE (CAT-TAB-IDX) ROUNDED =
019300            CAT-TAB-SUM-PRICE (CAT-TAB-IDX) /
019400            CAT-TAB-PRODUCT-COUNT (CAT-TAB-IDX).
019500*
019600 510-EXIT.
019700     EXIT.
019800*
019900*    600-ASSIGN-OVERALL-RANKS AND 620-ASSIGN-CATEGORY-RANKS BOTH
020000*    USE THE SAME ROW_NUMBER TECHNIQUE: FOR EACH ENTRY, COUNT
020100*    HOW MANY ENTRIES (IN THE RELEVANT POPULATION) HAVE A
020200*    STRICTLY HIGHER PRICE, OR AN EQUAL PRICE WITH A LOWER TABLE
020300*    POSITION - THAT COUNT PLUS ONE IS THE RANK.  THIS GIVES A
020400*    DISTINCT, STRICTLY INCREASING RANK EVEN ON PRICE TIES.
020500 600-ASSIGN-OVERALL-RANKS.
020600*
020700     SET PR-IDX TO 1.
020800     PERFORM 602-RANK-ONE-OVERALL THRU 602-EXIT
020900         VARYING PR-IDX FROM 1 BY 1
021000         UNTIL PR-IDX > PR-TAB-COUNT.
021100*
021200 600-EXIT.
021300     EXIT.
021400*
021500 602-RANK-ONE-OVERALL.
021600*
021700     MOVE 1 TO WS-RANK-COUNTER-UNSIGNED.
021800     SET PR-IDX2 TO 1.
021900     PERFORM 604-COMPARE-ONE-OVERALL THRU 604-EXIT
022000         VARYING PR-IDX2 FROM 1 BY 1
022100         UNTIL PR-IDX2 > PR-TAB-COUNT.
022200     MOVE WS-RANK-COUNTER-UNSIGNED TO PR-OVERALL-RANK (PR-IDX).
022300*
022400 602-EXIT.
022500     EXIT.
022600*
022700 604-COMPARE-ONE-OVERALL.
022800*
022900     IF PR-PRICE (PR-IDX2) > PR-PRICE (PR-IDX)
023000        ADD 1 TO WS-RANK-COUNTER-UNSIGNED
023100     ELSE
023200        IF PR-PRICE (PR-IDX2) = PR-PRICE (PR-IDX)
023300           AND PR-IDX2 < PR-IDX
023400              ADD 1 TO WS-RANK-COUNTER-UNSIGNED.
023500*
023600 604-EXIT.
023700     EXIT.
023800*
023900 620-ASSIGN-CATEGORY-RANKS.
024000*
024100     SET PR-IDX TO 1.
024200     PERFORM 622-RANK-ONE-CATEGORY THRU 622-EXIT
024300         VARYING PR-IDX FROM 1 BY 1
024400         UNTIL PR-IDX > PR-TAB-COUNT.
024500*
024600 620-EXIT.
024700     EXIT.
024800*
024900 622-RANK-ONE-CATEGORY.
025000*
025100     MOVE 1 TO WS-RANK-COUNTER-UNSIGNED.
025200     SET PR-IDX2 TO 1.
025300     PERFORM 624-COMPARE-ONE-CATEGORY THRU 624-EXIT
025400         VARYING PR-IDX2 FROM 1 BY 1
025500         UNTIL PR-IDX2 > PR-TAB-COUNT.
025600     MOVE WS-RANK-COUNTER-UNSIGNED TO PR-CATEGORY-RANK (PR-IDX).
025700*
025800 622-EXIT.
025900     EXIT.
026000*
026100 624-COMPARE-ONE-CATEGORY.
026200*
026300     IF PR-CATEGORY (PR-IDX2) NOT = PR-CATEGORY (PR-IDX)
026400        GO TO 624-EXIT.
026500     IF PR-PRICE (PR-IDX2) > PR-PRICE (PR-IDX)
026600        ADD 1 TO WS-RANK-COUNTER-UNSIGNED
026700     ELSE
026800        IF PR-PRICE (PR-IDX2) = PR-PRICE (PR-IDX)
026900           AND PR-IDX2 < PR-IDX
027000              ADD 1 TO WS-RANK-COUNTER-UNSIGNED.
027100*
027200 624-EXIT.
027300     EXIT.
027400*
027500 650-CALC-PRICE-RATIOS.
027600*
027700     SET PR-IDX TO 1.
027800     PERFORM 652-CALC-ONE-RATIO THRU 652-EXIT
027900         VARYING PR-IDX FROM 1 BY 1
028000         UNTIL PR-IDX > PR-TAB-COUNT.
028100*
028200 650-EXIT.
028300     EXIT.
028400*
028500 652-CALC-ONE-RATIO.
028600*
028700     MOVE 'NO ' TO WS-CAT-FOUND-SW.
028800     SET CAT-TAB-IDX TO 1.
028900     SEARCH CAT-TAB-ENTRY
029000         AT END
029100             CONTINUE
029200         WHEN CAT-TAB-NAME (CAT-TAB-IDX) = PR-CATEGORY (PR-IDX)
029300             MOVE 'YES' TO WS-CAT-FOUND-SW.
029400*    RATE STORED BACK INTO THE FD RECORD FIELDS DIRECTLY BELOW
029500*    AT WRITE TIME - SEE 802-WRITE-ONE-RANK-LINE.
029600*
029700 652-EXIT.
029800     EXIT.
029900*
030000 700-SORT-BY-CAT-RANK.
030100*
030200*    SMALL SELECTION SORT ON (CATEGORY, CATEGORY-RANK) ASCENDING.
030300     IF PR-TAB-COUNT < 2
030400        GO TO 700-EXIT.
030500     SET PR-IDX TO 1.
030600     PERFORM 702-SORT-OUTER-PASS THRU 702-EXIT
030700         VARYING PR-IDX FROM 1 BY 1
030800         UNTIL PR-IDX > PR-TAB-COUNT.
030900*
031000 700-EXIT.
031100     EXIT.
031200*
031300 702-SORT-OUTER-PASS.
031400*
031500     SET PR-IDX2 TO PR-IDX.
031600     ADD 1 TO PR-IDX2.
031700     PERFORM 704-SORT-INNER-PASS THRU 704-EXIT
031800         VARYING PR-IDX2 FROM PR-IDX2 BY 1
031900         UNTIL PR-IDX2 > PR-TAB-COUNT.
032000*
032100 702-EXIT.
032200     EXIT.
032300*
032400 704-SORT-INNER-PASS.
032500*
032600     IF PR-CATEGORY (PR-IDX2) < PR-CATEGORY (PR-IDX)
032700        PERFORM 706-SWAP-ENTRIES THRU 706-EXIT
032800     ELSE
032900        IF PR-CATEGORY (PR-IDX2) = PR-CATEGORY (PR-IDX)
033000           AND PR-CATEGORY-RANK (PR-IDX2) < PR-CATEGORY-RANK (PR-IDX)
033100              PERFORM 706-SWAP-ENTRIES THRU 706-EXIT.
033200*
033300 704-EXIT.
033400     EXIT.
033500*
033600 706-SWAP-ENTRIES.
033700*
033800     MOVE PR-ENTRY (PR-IDX)  TO WS-SORT-HOLD-ENTRY.
033900     MOVE PR-ENTRY (PR-IDX2) TO PR-ENTRY (PR-IDX).
034000     MOVE WS-SORT-HOLD-ENTRY TO PR-ENTRY (PR-IDX2).
034100*
034200 706-EXIT.
034300     EXIT.
034400*
034500 800-OPEN-FILES.
034600*
034700     OPEN INPUT  PRODMAST
034800          OUTPUT PRODRANKOUT.
034900*
035000 800-EXIT.
035100     EXIT.
035200*
035300 800-WRITE-PRODRANK.
035400*
035500     SET PR-IDX TO 1.
035600     PERFORM 802-WRITE-ONE-RANK-LINE THRU 802-EXIT
035700         VARYING PR-IDX FROM 1 BY 1
035800         UNTIL PR-IDX > PR-TAB-COUNT.
035900*
036000 800-WRITE-EXIT.
036100     EXIT.
036200*
036300 802-WRITE-ONE-RANK-LINE.
036400*
036500     MOVE PR-PROD-ID (PR-IDX)          TO RANK-PROD-ID.
036600     MOVE PR-PROD-NAME (PR-IDX)        TO RANK-PROD-NAME.
036700     MOVE PR-CATEGORY (PR-IDX)         TO RANK-CATEGORY.
036800     MOVE PR-PRICE (PR-IDX)            TO RANK-PRICE.
036900     MOVE PR-STOCK-QUANTITY (PR-IDX)   TO RANK-STOCK-QUANTITY.
037000     MOVE PR-CATEGORY-RANK (PR-IDX)    TO RANK-CATEGORY-RANK.
037100     MOVE PR-OVERALL-RANK (PR-IDX)     TO RANK-OVERALL-RANK.
037200     SET CAT-TAB-IDX TO 1.
037300     SEARCH CAT-TAB-ENTRY
037400         AT END
037500             MOVE 0 TO RANK-CATEGORY-AVG-PRICE
037600             MOVE 0 TO RANK-PRICE-RATIO
037700         WHEN CAT-TAB-NAME (CAT-TAB-IDX) = PR-CATEGORY (PR-IDX)
037800             MOVE CAT-TAB-AVG-PRICE (CAT-TAB-IDX)
037900                 TO RANK-CATEGORY-AVG-PRICE
038000             PERFORM 804-CALC-RATIO THRU 804-EXIT.
038100     WRITE PRODUCT-RANKING-RECORD.
038200     ADD 1 TO WS-ROWS-WRITTEN-CTR.
038300*
038400 802-EXIT.
038500     EXIT.
038600*
038700 804-CALC-RATIO.
038800*
038900     IF RANK-CATEGORY-AVG-PRICE = 0
039000        MOVE 0 TO RANK-PRICE-RATIO
039100     ELSE
039200        COMPUTE RANK-PRICE-RATIO ROUNDED =
039300            RANK-PRICE / RANK-CATEGORY-AVG-PRICE.
039400*
039500 804-EXIT.
039600     EXIT.
039700*
039800 850-CLOSE-FILES.
039900*
040000     CLOSE PRODMAST PRODRANKOUT.
040100*
040200 850-EXIT.
040300     EXIT.
040400*
040500 DISPLAY-SUMMARY.
040600*
040700     DISPLAY 'PRODUCTS LOADED    : ' WS-PRODUCTS-LOADED-CTR.
040800     DISPLAY 'RANK ROWS WRITTEN  : ' WS-ROWS-WRITTEN-CTR.
040850     DISPLAY 'CATACCUM REJECTS   : ' WS-CATACCUM-REJECT-CTR.
040900*
041000* END OF PROGRAM PRODRANK
