000100******************************************************************
000200*    CATTABLE  --  IN-MEMORY CATEGORY-ACCUMULATOR TABLE          *
000300*    BUILT ONE ENTRY PER DISTINCT PROD-CATEGORY VALUE SEEN ON    *
000400*    THE ACTIVE-PRODUCT PASS.  SHARED LAYOUT BETWEEN PRODSTAT,   *
000500*    PRODRANK AND THE CATACCUM SUBPROGRAM SO THE CATEGORY        *
000600*    AVERAGE IS COMPUTED BY IDENTICAL CODE IN BOTH PROGRAMS.     *
000700*    50 CATEGORIES IS THE SHOP'S CURRENT CATALOG CEILING -       *
000800*    RAISE CAT-TAB-MAX IF THE CATALOG OUTGROWS IT.               *
000900******************************************************************
001000 01  CATEGORY-STATS-TABLE.
001100     05  CAT-TAB-COUNT                 PIC 9(4)   COMP-3  VALUE 0.
001200     05  CAT-TAB-ENTRY OCCURS 50 TIMES
001300                       INDEXED BY CAT-TAB-IDX CAT-TAB-IDX2.
001400         10  CAT-TAB-NAME              PIC X(30).
001500         10  CAT-TAB-PRODUCT-COUNT     PIC 9(7)   COMP-3  VALUE 0.
001600         10  CAT-TAB-SUM-PRICE         PIC S9(10)V99 COMP-3 VALUE 0.
001700         10  CAT-TAB-SUM-VALUE         PIC S9(12)V99 COMP-3 VALUE 0.
001800         10  CAT-TAB-MIN-PRICE         PIC S9(8)V99  COMP-3 VALUE 0.
001900         10  CAT-TAB-MAX-PRICE         PIC S9(8)V99  COMP-3 VALUE 0.
002000         10  CAT-TAB-SUM-STOCK         PIC 9(9)   COMP-3  VALUE 0.
002100         10  CAT-TAB-AVG-PRICE         PIC S9(8)V99  COMP-3 VALUE 0.
002200         10  FILLER                    PIC X(5).
002300     05  FILLER                        PIC X(10).
