000100******************************************************************
000200*    PRDRKREC  --  PRODUCT RANKING REPORT LINE (PRODRANK FILE)   *
000300*    ONE LINE PER ACTIVE PRODUCT, WRITTEN BY PRODRANK PROGRAM    *
000400*    IN CATEGORY / CATEGORY-RANK ORDER.                         *
000500******************************************************************
000600 01  PRODUCT-RANKING-RECORD.
000700     05  RANK-PROD-ID                  PIC 9(9).
000800     05  RANK-PROD-NAME                PIC X(40).
000900     05  RANK-CATEGORY                 PIC X(30).
001000     05  RANK-PRICE                    PIC S9(8)V99 COMP-3.
001100     05  RANK-STOCK-QUANTITY           PIC 9(7).
001200     05  RANK-CATEGORY-RANK            PIC 9(5).
001300     05  RANK-OVERALL-RANK             PIC 9(5).
001400     05  RANK-CATEGORY-AVG-PRICE       PIC S9(8)V99 COMP-3.
001500     05  RANK-PRICE-RATIO              PIC S9(3)V99 COMP-3.
001600     05  FILLER                        PIC X(20).
