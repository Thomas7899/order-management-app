000100******************************************************************
000200*    ORDREC  --  ORDER MASTER RECORD LAYOUT                      *
000300*    RELATIVE FILE ORDMAST, ONE RECORD PER ORDER.  THE RELATIVE  *
000400*    RECORD NUMBER AND ORD-ID ARE KEPT IN STEP - SEE ORDTOT      *
000500*    PARAGRAPH 400-PRSS-ORDER-BREAK.                             *
000600******************************************************************
000700 01  ORDER-RECORD.
000800     05  ORD-ID                        PIC 9(9).
000900     05  ORD-NUMBER                    PIC X(20).
001000     05  ORD-CUST-ID                   PIC 9(9).
001100     05  ORD-DATE                      PIC X(19).
001200     05  ORD-DATE-PARTS  REDEFINES  ORD-DATE.
001300         10  ORD-DATE-YYYY             PIC X(4).
001400         10  FILLER                    PIC X.
001500         10  ORD-DATE-MM               PIC X(2).
001600         10  FILLER                    PIC X.
001700         10  ORD-DATE-DD               PIC X(2).
001800         10  FILLER                    PIC X(9).
001900     05  ORD-STATUS                    PIC X(10).
002000         88  ORD-STATUS-PENDING         VALUE 'PENDING   '.
002100         88  ORD-STATUS-CONFIRMED       VALUE 'CONFIRMED '.
002200         88  ORD-STATUS-PROCESSING      VALUE 'PROCESSING'.
002300         88  ORD-STATUS-SHIPPED         VALUE 'SHIPPED   '.
002400         88  ORD-STATUS-DELIVERED       VALUE 'DELIVERED '.
002500         88  ORD-STATUS-CANCELLED       VALUE 'CANCELLED '.
002600     05  ORD-TOTAL-AMOUNT              PIC S9(8)V99 COMP-3.
002700     05  ORD-SHIPPING-ADDR             PIC X(60).
002800     05  ORD-BILLING-ADDR              PIC X(60).
002900     05  FILLER                        PIC X(15).
