000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PRODSTAT.
000300 AUTHOR.         D. OKONKWO.
000400 INSTALLATION.   COBOL DEV CENTER.
000500 DATE-WRITTEN.   09/30/94.
000600 DATE-COMPILED.  09/30/94.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM PRODSTAT  --  PRODUCT CATALOG ANALYTICS               *
001100*                                                                *
001200*  FIRST PASS OVER THE ACTIVE PRODUCT MASTER (PRODMAST) BUILDS   *
001300*  THE CATEGORY-STATS-TABLE VIA CALLS TO CATACCUM, A PRICE-TIER  *
001400*  BREAKDOWN, A TRAILING-12-MONTH CREATION-TREND TABLE, AND      *
001500*  FLAGS LOW-STOCK PRODUCTS AS THEY ARE ENCOUNTERED.  ONCE THE   *
001600*  CATEGORY AVERAGES ARE FINAL, A SECOND PASS OVER PRODMAST      *
001700*  PICKS OUT PRODUCTS PRICED ABOVE THEIR OWN CATEGORY AVERAGE.   *
001800*  THE CATEGORY-STATISTICS REPORT (CATSTATS) IS WRITTEN AFTER    *
001900*  THE FIRST PASS, FILTERED BY THE MINIMUM-COUNT PARAMETER ON    *
002000*  THE PRODPARM CONTROL CARD, SORTED DESCENDING BY TOTAL VALUE.   *
002100*  EVERYTHING ELSE (INVENTORY VALUE, PRICE TIERS, LOW STOCK,      *
002200*  ABOVE-AVERAGE, MONTHLY TREND, SUMMARY COUNTS) GOES TO SYSOUT   *
002300*  AS DISPLAY-STYLE LISTINGS - OPS DOESN'T PUNCH THESE TO TAPE.   *
002400******************************************************************
002500*
002600*-----------------------------------------------------------------
002700* CHANGE LOG
002800*-----------------------------------------------------------------
002900* DATE      BY    REQUEST    DESCRIPTION                      TAG
003000*-----------------------------------------------------------------
003100* 09/30/94  DOK   CR-0301    ORIGINAL CODING - CATEGORY         CL001
003200*                            STATISTICS REPORT ONLY.            CL001
003300* 02/11/97  DOK   CR-0388    ADDED PRICE-TIER AND LOW-STOCK     CL002
003400*                            LISTINGS AT OPS REQUEST.           CL002
003500* 08/19/98  DOK   Y2K-0042  YEAR 2000 READINESS REVIEW -        CL003
003600*                            PROD-CREATED-AT IS FOUR-DIGIT      CL003
003700*                            YEAR, COMPLIANT.  NO CHANGE        CL003
003800*                            REQUIRED, SIGNED OFF.              CL003
003900* 01/06/99  PGE   Y2K-0042  FOLLOW-UP - SWITCHED THE RUN-DATE   CL004
004000*                            ACCEPT FROM THE OLD 2-DIGIT-YEAR   CL004
004100*                            "ACCEPT ... FROM DATE" TO THE      CL004
004200*                            4-DIGIT "ACCEPT ... FROM DATE      CL004
004300*                            YYYYMMDD" FORM FOR THE TREND       CL004
004400*                            TABLE BUILD.                       CL004
004500* 05/15/01  PGE   CR-0455    ADDED MONTHLY CREATION-TREND AND   CL005
004600*                            ABOVE-CATEGORY-AVERAGE LISTINGS,   CL005
004700*                            SECOND PASS OVER PRODMAST ADDED.   CL005
004800* 10/02/06  PGE   CR-0512    INVENTORY-VALUE LISTING ADDED -    CL006
004900*                            REUSES THE CATTABLE SUM-VALUE      CL006
005000*                            COLUMN, NO NEW ACCUMULATOR NEEDED. CL006
005050* 06/03/19  PGE   CR-0688    ADDED 210-CHECK-CATACCUM-RC AFTER  CL007
005060*                            THE CALL TO CATACCUM - CL005 SAID  CL007
005070*                            WE CHECK RETURN-CODE AND DISPLAY   CL007
005080*                            ON A FULL TABLE BUT WE NEVER DID.  CL007
005090*                            NEW WS-CATACCUM-REJECT-CTR COUNTS  CL007
005095*                            REJECTS, SHOWN IN THE SUMMARY.     CL007
005100*-----------------------------------------------------------------
005200*
005300 ENVIRONMENT DIVISION.
005400*
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.    IBM-390.
005700 OBJECT-COMPUTER.    IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000*
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300*
006400     SELECT PRODMAST    ASSIGN TO UT-S-PRODMAST
006500                        ORGANIZATION IS LINE SEQUENTIAL
006600                        FILE STATUS  IS WS-PRODMAST-STATUS.
006700*
006800     SELECT CATSTATS    ASSIGN TO UT-S-CATSTATS
006900                        ORGANIZATION IS LINE SEQUENTIAL
007000                        FILE STATUS  IS WS-CATSTATS-STATUS.
007100*
007200     SELECT PRODPARM    ASSIGN TO UT-S-PRODPARM
007300                        ORGANIZATION IS LINE SEQUENTIAL
007400                        FILE STATUS  IS WS-PRODPARM-STATUS.
007500*
007600 DATA DIVISION.
007700 FILE SECTION.
007800*
007900 FD  PRODMAST
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     DATA RECORD IS PRODUCT-RECORD.
008300     COPY PRODREC.
008400*
008500 FD  CATSTATS
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     DATA RECORD IS CATEGORY-STATISTICS-RECORD.
008900     COPY CATSTREC.
009000*
009100 FD  PRODPARM
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     DATA RECORD IS PROD-PARAMETER-RECORD.
009500 01  PROD-PARAMETER-RECORD.
009600     05  PARM-MIN-COUNT                PIC 9(5).
009700     05  FILLER                        PIC X(15).
009800*
009900 WORKING-STORAGE SECTION.
010000*
010100 01  PROGRAM-INDICATOR-SWITCHES.
010200     05  WS-EOF-PRODMAST-SW            PIC X(3)  VALUE 'NO '.
010300         88  EOF-PRODMAST                        VALUE 'YES'.
010400     05  WS-CAT-FOUND-SW               PIC X(3)  VALUE 'NO '.
010500         88  CAT-FOUND-FOR-COMPARE               VALUE 'YES'.
010600     05  FILLER                        PIC X(1).
010700*
010800 01  FILE-STATUS-CODES.
010900     05  WS-PRODMAST-STATUS            PIC X(2)  VALUE SPACES.
011000     05  WS-CATSTATS-STATUS            PIC X(2)  VALUE SPACES.
011100     05  WS-PRODPARM-STATUS            PIC X(2)  VALUE SPACES.
011200     05  FILLER                        PIC X(1).
011300*
011400     COPY CATTABLE.
011500*
011600 01  WS-MIN-COUNT-AREA.
011610     05  WS-MIN-COUNT-PARM             PIC 9(5)  VALUE 0.
011620     05  FILLER                        PIC X(1).
011700*
011800 01  WS-ACCUMULATORS.
011900     05  WS-TOTAL-PRODUCT-CTR          PIC 9(7)  COMP VALUE 0.
012000     05  WS-ACTIVE-PRODUCT-CTR         PIC 9(7)  COMP VALUE 0.
012100     05  WS-LOW-STOCK-CTR              PIC 9(7)  COMP VALUE 0.
012200     05  WS-ABOVE-AVG-CTR              PIC 9(7)  COMP VALUE 0.
012300     05  WS-CATSTATS-WRITTEN-CTR       PIC 9(7)  COMP VALUE 0.
012400     05  WS-GRAND-PRODUCT-COUNT        PIC 9(9)  COMP-3 VALUE 0.
012500     05  WS-GRAND-STOCK-TOTAL          PIC 9(9)  COMP-3 VALUE 0.
012550     05  WS-CATACCUM-REJECT-CTR        PIC 9(7)  COMP VALUE 0.
012600     05  FILLER                        PIC X(1).
012700*
012800*  RUN-DATE WORK AREA - ALTERNATE NUMERIC/ALPHA VIEW, SEE CL004.
012900 01  WS-RUN-DATE-WORK.
013000     05  WS-RUN-DATE-8                  PIC 9(8)  VALUE 0.
013100     05  WS-RUN-DATE-8-ALPHA REDEFINES WS-RUN-DATE-8 PIC X(8).
013200     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE-8.
013300         10  WS-RUN-YYYY                PIC 9(4).
013400         10  WS-RUN-MM                  PIC 9(2).
013500         10  WS-RUN-DD                  PIC 9(2).
013600*
013700*  WORK AREA FOR A PRODUCT'S CREATED-DATE YYYYMM KEY, BUILT
013800*  EACH TIME SO IT CAN BE MATCHED AGAINST THE TREND TABLE.
013900 01  WS-CREATED-YYYYMM-WORK.
014000     05  WS-CREATED-YYYYMM-ALPHA        PIC X(6).
014100     05  WS-CREATED-YYYYMM-NUM REDEFINES WS-CREATED-YYYYMM-ALPHA
014200                                         PIC 9(6).
014300*
014400*  TRAILING-12-MONTH CREATION-TREND TABLE - ONE ENTRY PER MONTH,
014500*  BUILT BACKWARD FROM THE RUN DATE AT STARTUP.
014600 01  WS-TREND-TABLE.
014700     05  TR-ENTRY OCCURS 12 TIMES INDEXED BY TR-IDX.
014800         10  TR-YYYYMM                  PIC X(6).
014900         10  TR-COUNT                   PIC 9(5)  COMP-3 VALUE 0.
015000     05  FILLER                        PIC X(1).
015100*
015200*  PRICE-TIER TABLE - FOUR FIXED TIERS, SEE BUSINESS RULES.
015300 01  WS-TIER-TABLE.
015400     05  TIER-ENTRY OCCURS 4 TIMES INDEXED BY TIER-IDX.
015500         10  TIER-NAME                  PIC X(20).
015600         10  TIER-COUNT                 PIC 9(7)  COMP-3 VALUE 0.
015700         10  TIER-SUM-PRICE             PIC S9(10)V99 COMP-3 VALUE 0.
015800     05  FILLER                        PIC X(1).
015900*
016000*  ABOVE-CATEGORY-AVERAGE WORK TABLE - BUILT ON THE SECOND PASS,
016100*  ONCE CATEGORY AVERAGES ARE FINAL.  500 ENTRIES COVERS THE
016200*  SHOP'S CURRENT CATALOG; 684-ADD-ABOVE-AVG-ENTRY FLAGS AN
016250*  OVERFLOW RATHER THAN ABENDING.
016300 01  WS-ABOVE-AVG-TABLE.
016400     05  AA-TAB-COUNT                   PIC 9(5)  COMP VALUE 0.
016500     05  AA-ENTRY OCCURS 500 TIMES INDEXED BY AA-IDX.
016600         10  AA-PROD-NAME               PIC X(40).
016700         10  AA-CATEGORY                PIC X(30).
016800         10  AA-PRICE                   PIC S9(8)V99 COMP-3.
016900     05  FILLER                        PIC X(1).
017000*
017100 01  WS-SORT-WORK.
017200     05  WS-SORT-HOLD-ENTRY.
017300         10  FILLER                     PIC X(80).
017400     05  FILLER                        PIC X(1).
017500*
017600 01  DISPLAY-LINE.
017700     05  DISP-MESSAGE                  PIC X(30).
017800     05  DISP-CATEGORY                 PIC X(30).
017900     05  DISP-AMOUNT                   PIC Z,ZZZ,ZZZ,ZZ9.99-.
018000     05  FILLER                        PIC X(5).
018100*
018200 PROCEDURE DIVISION.
018300*
018400 000-MAINLINE SECTION.
018500*
018600     PERFORM 800-OPEN-FILES        THRU 800-EXIT.
018700     PERFORM 810-READ-PRODPARM     THRU 810-EXIT.
018800     PERFORM 830-BUILD-TIER-TABLE  THRU 830-EXIT.
018900     PERFORM 840-BUILD-TREND-TABLE THRU 840-EXIT.
019000     PERFORM 100-READ-PRODMAST     THRU 100-EXIT.
019100     PERFORM 200-PRSS-PRODUCT      THRU 200-EXIT
019200         UNTIL EOF-PRODMAST.
019300     PERFORM 500-FINISH-CAT-TABLE  THRU 500-EXIT.
019400     PERFORM 520-SORT-BY-TOTAL-VALUE THRU 520-EXIT.
019500     PERFORM 560-WRITE-CATSTATS    THRU 560-EXIT.
019600     PERFORM 600-SECOND-PASS       THRU 600-EXIT.
019700     PERFORM 620-INVENTORY-LISTING THRU 620-EXIT.
019800     PERFORM 640-PRICE-TIER-LISTING THRU 640-EXIT.
019900     PERFORM 680-ABOVE-AVG-LISTING  THRU 680-EXIT.
020000     PERFORM 700-TREND-LISTING      THRU 700-EXIT.
020100     PERFORM 720-SUMMARY-COUNTERS   THRU 720-EXIT.
020200     PERFORM 850-CLOSE-FILES        THRU 850-EXIT.
020300     MOVE ZERO TO RETURN-CODE.
020400     GOBACK.
020500*
020600 100-READ-PRODMAST.
020700*
020800     READ PRODMAST
020900         AT END MOVE 'YES' TO WS-EOF-PRODMAST-SW
021000                GO TO 100-EXIT.
021100     ADD 1 TO WS-TOTAL-PRODUCT-CTR.
021200*
021300 100-EXIT.
021400     EXIT.
021500*
021600 200-PRSS-PRODUCT.
021700*
021800     IF PROD-IS-ACTIVE
021900        ADD 1 TO WS-ACTIVE-PRODUCT-CTR
022000        CALL 'CATACCUM' USING PRODUCT-RECORD CATEGORY-STATS-TABLE
022020        PERFORM 210-CHECK-CATACCUM-RC THRU 210-EXIT
022200        PERFORM 660-LOW-STOCK-CHECK  THRU 660-EXIT
022300        PERFORM 642-CLASSIFY-TIER    THRU 642-EXIT
022400        PERFORM 702-CLASSIFY-TREND   THRU 702-EXIT.
022450     PERFORM 100-READ-PRODMAST THRU 100-EXIT.
022500*
022600 200-EXIT.
022700     EXIT.
022750*
022760*  CHECKS THE RETURN-CODE SET BY CATACCUM (CL005, 03/29/13) -
022770*  NONZERO MEANS THE CATEGORY-STATS-TABLE WAS FULL AND THE
022780*  ACCUMULATOR COULD NOT ADD THIS PRODUCT'S CATEGORY.
022790 210-CHECK-CATACCUM-RC.
022792*
022794     IF RETURN-CODE = ZERO
022796        GO TO 210-EXIT.
022798     ADD 1 TO WS-CATACCUM-REJECT-CTR.
022800     DISPLAY '*** ERROR **  CATACCUM RETURN-CODE ' RETURN-CODE
022802         ' ON PRODUCT ' PROD-ID.
022804*
022806 210-EXIT.
022808     EXIT.
022810*
022900 500-FINISH-CAT-TABLE.
023000*
023100     SET CAT-TAB-IDX TO 1.
023200     PERFORM 510-CALC-ONE-CAT-AVG THRU 510-EXIT
023300         VARYING CAT-TAB-IDX FROM 1 BY 1
023400         UNTIL CAT-TAB-IDX > CAT-TAB-COUNT.
023500*
023600 500-EXIT.
023700     EXIT.
023800*
023900 510-CALC-ONE-CAT-AVG.
024000*
024100     IF CAT-TAB-PRODUCT-COUNT (CAT-TAB-IDX) > 0
024200        COMPUTE CAT-TAB-AVG-PRICE (CAT-TAB-IDX) ROUNDED =
024300            CAT-TAB-SUM-PRICE (CAT-TAB-IDX) /
024400            CAT-TAB-PRODUCT-COUNT (CAT-TAB-IDX).
024500*
024600 510-EXIT.
024700     EXIT.
024800*
024900 520-SORT-BY-TOTAL-VALUE.
025000*
025100*    SMALL SELECTION SORT - AT MOST 50 CATEGORY ENTRIES, NOT
025200*    WORTH BRINGING UP THE SORT VERB FOR A TABLE THIS SIZE.
025300     IF CAT-TAB-COUNT < 2
025400        GO TO 520-EXIT.
025500     SET CAT-TAB-IDX TO 1.
025600     PERFORM 522-SORT-OUTER-PASS THRU 522-EXIT
025700         VARYING CAT-TAB-IDX FROM 1 BY 1
025800         UNTIL CAT-TAB-IDX > CAT-TAB-COUNT.
025900*
026000 520-EXIT.
026100     EXIT.
026200*
026300 522-SORT-OUTER-PASS.
026400*
026500     SET CAT-TAB-IDX2 TO CAT-TAB-IDX.
026600     ADD 1 TO CAT-TAB-IDX2.
026700     PERFORM 524-SORT-INNER-PASS THRU 524-EXIT
026800         VARYING CAT-TAB-IDX2 FROM CAT-TAB-IDX2 BY 1
026900         UNTIL CAT-TAB-IDX2 > CAT-TAB-COUNT.
027000*
027100 522-EXIT.
027200     EXIT.
027300*
027400 524-SORT-INNER-PASS.
027500*
027600     IF CAT-TAB-SUM-VALUE (CAT-TAB-IDX2) >
027700        CAT-TAB-SUM-VALUE (CAT-TAB-IDX)
027800        MOVE CAT-TAB-ENTRY (CAT-TAB-IDX)  TO WS-SORT-HOLD-ENTRY
027900        MOVE CAT-TAB-ENTRY (CAT-TAB-IDX2) TO CAT-TAB-ENTRY (CAT-TAB-IDX)
028000        MOVE WS-SORT-HOLD-ENTRY           TO CAT-TAB-ENTRY (CAT-TAB-IDX2).
028100*
028200 524-EXIT.
028300     EXIT.
028400*
028500 560-WRITE-CATSTATS.
028600*
028700     SET CAT-TAB-IDX TO 1.
028800     PERFORM 562-WRITE-ONE-CATSTAT THRU 562-EXIT
028900         VARYING CAT-TAB-IDX FROM 1 BY 1
029000         UNTIL CAT-TAB-IDX > CAT-TAB-COUNT.
029100     MOVE '**GRAND TOTAL**             ' TO CAT-NAME.
029200     MOVE WS-GRAND-PRODUCT-COUNT  TO CAT-PRODUCT-COUNT.
029300     MOVE 0                       TO CAT-AVG-PRICE.
029400     MOVE 0                       TO CAT-TOTAL-VALUE.
029500     MOVE 0                       TO CAT-MIN-PRICE.
029600     MOVE 0                       TO CAT-MAX-PRICE.
029700     MOVE WS-GRAND-STOCK-TOTAL    TO CAT-TOTAL-STOCK.
029800     WRITE CATEGORY-STATISTICS-RECORD.
029900*
030000 560-EXIT.
030100     EXIT.
030200*
030300 562-WRITE-ONE-CATSTAT.
030400*
030500     IF CAT-TAB-PRODUCT-COUNT (CAT-TAB-IDX) < WS-MIN-COUNT-PARM
030600        GO TO 562-EXIT.
030700     MOVE CAT-TAB-NAME (CAT-TAB-IDX)          TO CAT-NAME.
030800     MOVE CAT-TAB-PRODUCT-COUNT (CAT-TAB-IDX)  TO CAT-PRODUCT-COUNT.
030900     MOVE CAT-TAB-AVG-PRICE (CAT-TAB-IDX)      TO CAT-AVG-PRICE.
031000     MOVE CAT-TAB-SUM-VALUE (CAT-TAB-IDX)       TO CAT-TOTAL-VALUE.
031100     MOVE CAT-TAB-MIN-PRICE (CAT-TAB-IDX)      TO CAT-MIN-PRICE.
031200     MOVE CAT-TAB-MAX-PRICE (CAT-TAB-IDX)      TO CAT-MAX-PRICE.
031300     MOVE CAT-TAB-SUM-STOCK (CAT-TAB-IDX)      TO CAT-TOTAL-STOCK.
031400     WRITE CATEGORY-STATISTICS-RECORD.
031500     ADD 1 TO WS-CATSTATS-WRITTEN-CTR.
031600     ADD CAT-TAB-PRODUCT-COUNT (CAT-TAB-IDX) TO WS-GRAND-PRODUCT-COUNT.
031700     ADD CAT-TAB-SUM-STOCK (CAT-TAB-IDX)     TO WS-GRAND-STOCK-TOTAL.
031800*
031900 562-EXIT.
032000     EXIT.
032100*
032200 600-SECOND-PASS.
032300*
032400     CLOSE PRODMAST.
032500     OPEN INPUT PRODMAST.
032600     MOVE 'NO ' TO WS-EOF-PRODMAST-SW.
032700     PERFORM 602-READ-SECOND-PASS THRU 602-EXIT.
032800     PERFORM 604-PRSS-SECOND-PASS THRU 604-EXIT
032900         UNTIL EOF-PRODMAST.
033000*
033100 600-EXIT.
033200     EXIT.
033300*
033400 602-READ-SECOND-PASS.
033500*
033600     READ PRODMAST
033700         AT END MOVE 'YES' TO WS-EOF-PRODMAST-SW.
033800*
033900 602-EXIT.
034000     EXIT.
034100*
034200 604-PRSS-SECOND-PASS.
034300*
034400     IF PROD-IS-ACTIVE
034500        PERFORM 680-COMPARE-TO-AVG THRU 680-COMPARE-EXIT.
034600     PERFORM 602-READ-SECOND-PASS THRU 602-EXIT.
034700*
034800 604-EXIT.
034900     EXIT.
035000*
035100 620-INVENTORY-LISTING.
035200*
035300     DISPLAY '****  INVENTORY VALUE BY CATEGORY (DESC)  ****'.
035400     SET CAT-TAB-IDX TO 1.
035500     PERFORM 622-WRITE-INVENTORY-LINE THRU 622-EXIT
035600         VARYING CAT-TAB-IDX FROM 1 BY 1
035700         UNTIL CAT-TAB-IDX > CAT-TAB-COUNT.
035800*
035900 620-EXIT.
036000     EXIT.
036100*
036200 622-WRITE-INVENTORY-LINE.
036300*
036400     MOVE CAT-TAB-NAME (CAT-TAB-IDX) TO DISP-CATEGORY.
036500     MOVE 'INVENTORY VALUE'          TO DISP-MESSAGE.
036600     MOVE CAT-TAB-SUM-VALUE (CAT-TAB-IDX) TO DISP-AMOUNT.
036700     DISPLAY DISPLAY-LINE.
036800*
036900 622-EXIT.
037000     EXIT.
037100*
037200 640-PRICE-TIER-LISTING.
037300*
037400     DISPLAY '****  PRICE TIER DISTRIBUTION  ****'.
037500     SET TIER-IDX TO 1.
037600     PERFORM 644-WRITE-TIER-LINE THRU 644-EXIT
037700         4 TIMES.
037800*
037900 640-EXIT.
038000     EXIT.
038100*
038200 642-CLASSIFY-TIER.
038300*
038400     IF PROD-PRICE < 50.00
038500        SET TIER-IDX TO 1
038600     ELSE
038700        IF PROD-PRICE < 200.00
038800           SET TIER-IDX TO 2
038900        ELSE
039000           IF PROD-PRICE < 500.00
039100              SET TIER-IDX TO 3
039200           ELSE
039300              SET TIER-IDX TO 4.
039400     ADD 1 TO TIER-COUNT (TIER-IDX).
039500     ADD PROD-PRICE TO TIER-SUM-PRICE (TIER-IDX).
039600*
039700 642-EXIT.
039800     EXIT.
039900*
040000 644-WRITE-TIER-LINE.
040100*
040200     MOVE TIER-NAME (TIER-IDX)   TO DISP-MESSAGE.
040300     MOVE SPACES                 TO DISP-CATEGORY.
040400     IF TIER-COUNT (TIER-IDX) > 0
040500        COMPUTE DISP-AMOUNT ROUNDED =
040600            TIER-SUM-PRICE (TIER-IDX) / TIER-COUNT (TIER-IDX)
040700     ELSE
040800        MOVE 0 TO DISP-AMOUNT.
040900     DISPLAY DISPLAY-LINE ' COUNT ' TIER-COUNT (TIER-IDX).
041000     SET TIER-IDX UP BY 1.
041100*
041200 644-EXIT.
041300     EXIT.
041400*
041500 660-LOW-STOCK-CHECK.
041600*
041700     IF PROD-STOCK-QUANTITY NOT > 5
041800        ADD 1 TO WS-LOW-STOCK-CTR
041900        DISPLAY '*** LOW STOCK ***  ' PROD-ID ' ' PROD-NAME
042000            ' QTY ' PROD-STOCK-QUANTITY.
042100*
042200 660-EXIT.
042300     EXIT.
042400*
042500 680-ABOVE-AVG-LISTING.
042600*
042700     DISPLAY '****  PRODUCTS ABOVE CATEGORY AVERAGE PRICE  ****'.
042800     SET AA-IDX TO 1.
042900     PERFORM 682-WRITE-ABOVE-AVG-LINE THRU 682-EXIT
043000         VARYING AA-IDX FROM 1 BY 1
043100         UNTIL AA-IDX > AA-TAB-COUNT.
043200*
043300 680-EXIT.
043400     EXIT.
043500*
043600 680-COMPARE-TO-AVG.
043700*
043800     MOVE 'NO ' TO WS-CAT-FOUND-SW.
044000     SET CAT-TAB-IDX TO 1.
044100     SEARCH CAT-TAB-ENTRY
044200         AT END
044300             DISPLAY '*** ERROR **  CATEGORY NOT IN TABLE '
044400                 PROD-CATEGORY
044500         WHEN CAT-TAB-NAME (CAT-TAB-IDX) = PROD-CATEGORY
044600             MOVE 'YES' TO WS-CAT-FOUND-SW.
044700     IF CAT-FOUND-FOR-COMPARE
044800        IF PROD-PRICE > CAT-TAB-AVG-PRICE (CAT-TAB-IDX)
044900           PERFORM 684-ADD-ABOVE-AVG-ENTRY THRU 684-EXIT.
045000*
045100 680-COMPARE-EXIT.
045200     EXIT.
045300*
045400 682-WRITE-ABOVE-AVG-LINE.
045500*
045600     MOVE AA-PROD-NAME (AA-IDX)  TO DISP-MESSAGE.
045700     MOVE AA-CATEGORY (AA-IDX)   TO DISP-CATEGORY.
045800     MOVE AA-PRICE (AA-IDX)      TO DISP-AMOUNT.
045900     DISPLAY DISPLAY-LINE.
046000*
046100 682-EXIT.
046200     EXIT.
046300*
046400 684-ADD-ABOVE-AVG-ENTRY.
046500*
046600     IF AA-TAB-COUNT = 500
046700        DISPLAY '*** WARNING **  ABOVE-AVG TABLE FULL, '
046800            'REMAINING PRODUCTS NOT LISTED'
046900        GO TO 684-EXIT.
047000     ADD 1 TO AA-TAB-COUNT.
047100     ADD 1 TO WS-ABOVE-AVG-CTR.
047200     MOVE PROD-NAME     TO AA-PROD-NAME (AA-TAB-COUNT).
047300     MOVE PROD-CATEGORY TO AA-CATEGORY (AA-TAB-COUNT).
047400     MOVE PROD-PRICE    TO AA-PRICE (AA-TAB-COUNT).
047500*
047600 684-EXIT.
047700     EXIT.
047800*
047900 700-TREND-LISTING.
048000*
048100     DISPLAY '****  MONTHLY PRODUCT CREATION TREND  ****'.
048200     SET TR-IDX TO 1.
048300     PERFORM 704-WRITE-TREND-LINE THRU 704-EXIT
048400         12 TIMES.
048500*
048600 700-EXIT.
048700     EXIT.
048800*
048900 702-CLASSIFY-TREND.
049000*
049100     MOVE SPACES TO WS-CREATED-YYYYMM-ALPHA.
049200     STRING PROD-CREATED-YYYY PROD-CREATED-MM
049300         DELIMITED BY SIZE INTO WS-CREATED-YYYYMM-ALPHA.
049400     SET TR-IDX TO 1.
049500     SEARCH TR-ENTRY
049600         AT END
049700             CONTINUE
049800         WHEN TR-YYYYMM (TR-IDX) = WS-CREATED-YYYYMM-ALPHA
049900             ADD 1 TO TR-COUNT (TR-IDX).
050000*
050100 702-EXIT.
050200     EXIT.
050300*
050400 704-WRITE-TREND-LINE.
050500*
050600     MOVE TR-YYYYMM (TR-IDX)    TO DISP-MESSAGE.
050700     MOVE SPACES                TO DISP-CATEGORY.
050800     MOVE TR-COUNT (TR-IDX)     TO DISP-AMOUNT.
050900     DISPLAY DISPLAY-LINE.
051000     SET TR-IDX UP BY 1.
051100*
051200 704-EXIT.
051300     EXIT.
051400*
051500 720-SUMMARY-COUNTERS.
051600*
051700     DISPLAY '****  PRODUCT CATALOG SUMMARY  ****'.
051800     DISPLAY 'TOTAL PRODUCTS READ    : ' WS-TOTAL-PRODUCT-CTR.
051900     DISPLAY 'ACTIVE PRODUCTS         : ' WS-ACTIVE-PRODUCT-CTR.
052000     DISPLAY 'DISTINCT CATEGORIES     : ' CAT-TAB-COUNT.
052100     DISPLAY 'LOW STOCK PRODUCTS      : ' WS-LOW-STOCK-CTR.
052200     DISPLAY 'ABOVE-CATEGORY-AVG      : ' WS-ABOVE-AVG-CTR.
052300     DISPLAY 'CATSTATS LINES WRITTEN  : ' WS-CATSTATS-WRITTEN-CTR.
052350     DISPLAY 'CATACCUM REJECTS        : ' WS-CATACCUM-REJECT-CTR.
052400*
052500 720-EXIT.
052600     EXIT.
052700*
052800 800-OPEN-FILES.
052900*
053000     OPEN INPUT  PRODMAST
053100          INPUT  PRODPARM
053200          OUTPUT CATSTATS.
053300*
053400 800-EXIT.
053500     EXIT.
053600*
053700 810-READ-PRODPARM.
053800*
053900     READ PRODPARM
054000         AT END
054100             MOVE 0 TO WS-MIN-COUNT-PARM
054200             GO TO 810-EXIT.
054300     MOVE PARM-MIN-COUNT TO WS-MIN-COUNT-PARM.
054400*
054500 810-EXIT.
054600     EXIT.
054700*
054800 830-BUILD-TIER-TABLE.
054900*
055000     MOVE 'Budget (< 50)       '     TO TIER-NAME (1).
055100     MOVE 'Mid-Range (50-200)  '     TO TIER-NAME (2).
055200     MOVE 'Premium (200-500)   '     TO TIER-NAME (3).
055300     MOVE 'Luxury (> 500)      '     TO TIER-NAME (4).
055400*
055500 830-EXIT.
055600     EXIT.
055700*
055800 840-BUILD-TREND-TABLE.
055900*
056000     ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.
056100     SET TR-IDX TO 1.
056200     PERFORM 842-ADD-TREND-MONTH THRU 842-EXIT
056300         12 TIMES.
056400*
056500 840-EXIT.
056600     EXIT.
056700*
056800 842-ADD-TREND-MONTH.
056900*
057000     MOVE SPACES TO TR-YYYYMM (TR-IDX).
057100     STRING WS-RUN-YYYY WS-RUN-MM DELIMITED BY SIZE
057200         INTO TR-YYYYMM (TR-IDX).
057300     SET TR-IDX UP BY 1.
057400     IF WS-RUN-MM = 1
057500        MOVE 12 TO WS-RUN-MM
057600        SUBTRACT 1 FROM WS-RUN-YYYY
057700     ELSE
057800        SUBTRACT 1 FROM WS-RUN-MM.
057900*
058000 842-EXIT.
058100     EXIT.
058200*
058300 850-CLOSE-FILES.
058400*
058500     CLOSE PRODMAST PRODPARM CATSTATS.
058600*
058700 850-EXIT.
058800     EXIT.
058900*
059000* END OF PROGRAM PRODSTAT
