000100******************************************************************
000200*    ORDSEQREC  --  ORDER-NUMBER SEQUENCE CONTROL RECORD         *
000300*    ONE-RECORD FILE (ORDSEQ) HOLDING THE LAST ORDER NUMBER      *
000400*    ASSIGNED.  ORDTOT READS IT AT OPEN, INCREMENTS IT IN        *
000500*    WORKING STORAGE FOR EVERY BLANK ORD-NUMBER IT GENERATES,    *
000600*    AND REWRITES IT AT CLOSE SO THE NEXT RUN PICKS UP WHERE     *
000700*    THIS ONE LEFT OFF.                                         *
000800******************************************************************
000900 01  ORDER-SEQUENCE-CTL-RECORD.
001000     05  SEQ-LAST-ORDER-NUMBER         PIC 9(10)   COMP-3.
001100     05  FILLER                        PIC X(20).
