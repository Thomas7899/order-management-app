000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     CATACCUM.
000300 AUTHOR.         K. VANWYK.
000400 INSTALLATION.   COBOL DEV CENTER.
000500 DATE-WRITTEN.   05/20/92.
000600 DATE-COMPILED.  05/20/92.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*  PROGRAM CATACCUM  --  CATEGORY STATISTICS ACCUMULATOR         *
001100*                                                                *
001200*  CALLED ONCE PER ACTIVE PRODUCT BY PRODSTAT AND BY PRODRANK.   *
001300*  MAINTAINS THE CALLER'S CATEGORY-STATS-TABLE (COPY CATTABLE)    *
001400*  IN PLACE - ADDS A NEW ENTRY THE FIRST TIME A PROD-CATEGORY     *
001500*  VALUE IS SEEN, OTHERWISE UPDATES THE EXISTING ENTRY.  THE      *
001600*  CALLER MUST PERFORM THE AVERAGE-PRICE DIVIDE ITSELF (SEE      *
001650*  500-FINISH-CAT-TABLE) AFTER THE LAST PRODUCT HAS BEEN PASSED   *
001700*  IN - THIS                                                     *
001800*  SUBPROGRAM ONLY DOES IT ON DEMAND, NOT AFTER EVERY CALL.       *
001900******************************************************************
002000*
002100*-----------------------------------------------------------------
002200* CHANGE LOG
002300*-----------------------------------------------------------------
002400* DATE      BY    REQUEST    DESCRIPTION                      TAG
002500*-----------------------------------------------------------------
002600* 05/20/92  KVW   CR-0229    ORIGINAL CODING - LIFTED THE      CL001
002700*                            MIN/MAX/AVG LOGIC OUT OF PRODSTAT CL001
002800*                            SO PRODRANK COULD SHARE IT.       CL001
002900* 09/30/94  DOK   CR-0301    ADDED SUM-STOCK ACCUMULATION FOR  CL002
003000*                            THE INVENTORY-VALUE COLUMN.       CL002
003100* 08/19/98  DOK   Y2K-0042  YEAR 2000 READINESS REVIEW - NO     CL003
003200*                            DATE FIELDS IN THIS PROGRAM.       CL003
003300*                            NO CHANGE REQUIRED, SIGNED OFF.    CL003
003400* 02/11/99  PGE   CR-0430    LINKAGE SWITCHED FROM CALL "BY    CL004
003500*                            REFERENCE" IMPLICIT TO EXPLICIT   CL004
003600*                            PER SHOP STANDARD CR-0429.         CL004
003700* 03/29/13  PGE   CR-0601    ENTRY-FULL CONDITION NOW RETURNS  CL005
003800*                            A RETURN-CODE INSTEAD OF ABENDING CL005
003900*                            - CALLERS CHECK IT AND DISPLAY.    CL005
004000*-----------------------------------------------------------------
004100*
004200 ENVIRONMENT DIVISION.
004300*
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.    IBM-390.
004600 OBJECT-COMPUTER.    IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900*
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200*
005300 01  PROGRAM-INDICATOR-SWITCHES.
005310     05  WS-FIRST-TIME-SW          PIC X(3)  VALUE 'YES'.
005320         88  FIRST-TIME-THRU                 VALUE 'YES'.
005330     05  FILLER                    PIC X(1).
005500*
005600 01  WS-WORK-FIELDS.
005700     05  WS-ENTRY-VALUE             PIC S9(12)V99 COMP-3 VALUE 0.
005710     05  WS-ENTRY-VALUE-UNSIGNED REDEFINES WS-ENTRY-VALUE
005720                                    PIC 9(12)V99  COMP-3.
005800     05  WS-DIVISOR-CHK             PIC S9(7)   COMP-3 VALUE 0.
005850     05  FILLER                    PIC X(1).
005900*
006000*  ALTERNATE NUMERIC/ALPHANUMERIC VIEW OF THE CATEGORY-NOT-FOUND
006100*  RETURN CODE - OPS WANTS IT IN SYSOUT AS TEXT, THE CALLER
006200*  CHECKS IT AS A NUMBER.
006300 01  WS-RETURN-CODE-AREA           PIC 9(2)  COMP VALUE 0.
006400 01  WS-RETURN-CODE-DISPLAY REDEFINES WS-RETURN-CODE-AREA.
006500     05  FILLER                    PIC X(1).
006600     05  WS-RETURN-CODE-DIGIT      PIC X(1).
006700*
006800 LINKAGE SECTION.
006900*
007000     COPY PRODREC.
007100*
007200     COPY CATTABLE.
007300*
007400 PROCEDURE DIVISION USING PRODUCT-RECORD CATEGORY-STATS-TABLE.
007500*
007600 000-MAINLINE SECTION.
007700*
007800     MOVE 0 TO WS-RETURN-CODE-AREA.
007900     PERFORM 100-SEARCH-FOR-CATEGORY THRU 100-EXIT.
008000     IF FIRST-TIME-THRU
008100        CONTINUE
008200     ELSE
008300        IF CAT-TAB-IDX > CAT-TAB-COUNT
008400           PERFORM 200-ADD-NEW-CATEGORY THRU 200-EXIT
008500        ELSE
008600           PERFORM 300-UPDATE-EXISTING-CATEGORY THRU 300-EXIT.
008700     MOVE WS-RETURN-CODE-AREA TO RETURN-CODE.
008800     GOBACK.
008900*
009000 100-SEARCH-FOR-CATEGORY.
009100*
009200     MOVE 'NO ' TO WS-FIRST-TIME-SW.
009300     SET CAT-TAB-IDX TO 1.
009400     IF CAT-TAB-COUNT = 0
009500        MOVE 'YES' TO WS-FIRST-TIME-SW
009600        PERFORM 200-ADD-NEW-CATEGORY THRU 200-EXIT
009700        GO TO 100-EXIT.
009800     SEARCH CAT-TAB-ENTRY
009900         AT END
010000             SET CAT-TAB-IDX TO CAT-TAB-COUNT
010100             ADD 1 TO CAT-TAB-IDX
010200         WHEN CAT-TAB-NAME (CAT-TAB-IDX) = PROD-CATEGORY
010300             CONTINUE.
010400*
010500 100-EXIT.
010600     EXIT.
010700*
010800 200-ADD-NEW-CATEGORY.
010900*
011000     IF CAT-TAB-COUNT = 50
011100        MOVE 1 TO WS-RETURN-CODE-AREA
011200        DISPLAY '*** ERROR **  CATEGORY TABLE FULL, CANNOT ADD '
011300            PROD-CATEGORY
011400        GO TO 200-EXIT.
011500     ADD 1 TO CAT-TAB-COUNT.
011600     SET CAT-TAB-IDX TO CAT-TAB-COUNT.
011700     MOVE PROD-CATEGORY       TO CAT-TAB-NAME (CAT-TAB-IDX).
011800     MOVE 1                  TO CAT-TAB-PRODUCT-COUNT (CAT-TAB-IDX).
011900     MOVE PROD-PRICE          TO CAT-TAB-SUM-PRICE (CAT-TAB-IDX).
012000     MOVE PROD-PRICE          TO CAT-TAB-MIN-PRICE (CAT-TAB-IDX).
012100     MOVE PROD-PRICE          TO CAT-TAB-MAX-PRICE (CAT-TAB-IDX).
012200     MOVE PROD-STOCK-QUANTITY TO CAT-TAB-SUM-STOCK (CAT-TAB-IDX).
012300     COMPUTE WS-ENTRY-VALUE ROUNDED =
012400         PROD-PRICE * PROD-STOCK-QUANTITY.
012500     MOVE WS-ENTRY-VALUE      TO CAT-TAB-SUM-VALUE (CAT-TAB-IDX).
012600*
012700 200-EXIT.
012800     EXIT.
012900*
013000 300-UPDATE-EXISTING-CATEGORY.
013100*
013200     ADD 1 TO CAT-TAB-PRODUCT-COUNT (CAT-TAB-IDX).
013300     ADD PROD-PRICE TO CAT-TAB-SUM-PRICE (CAT-TAB-IDX).
013400     ADD PROD-STOCK-QUANTITY TO CAT-TAB-SUM-STOCK (CAT-TAB-IDX).
013500     COMPUTE WS-ENTRY-VALUE ROUNDED =
013600         PROD-PRICE * PROD-STOCK-QUANTITY.
013700     ADD WS-ENTRY-VALUE TO CAT-TAB-SUM-VALUE (CAT-TAB-IDX).
013800     IF PROD-PRICE < CAT-TAB-MIN-PRICE (CAT-TAB-IDX)
013900        MOVE PROD-PRICE TO CAT-TAB-MIN-PRICE (CAT-TAB-IDX).
014000     IF PROD-PRICE > CAT-TAB-MAX-PRICE (CAT-TAB-IDX)
014100        MOVE PROD-PRICE TO CAT-TAB-MAX-PRICE (CAT-TAB-IDX).
014200*
014300 300-EXIT.
014400     EXIT.
014500*
014600* END OF PROGRAM CATACCUM
